000100*-------------------------------------------------------------------------
000200*  GROCERY-CHECKOUT-SYSTEM
000300*
000400*  Top-level driver for the nightly grocery checkout batch.  Runs the
000500*  two job steps in order - ADD-PLAN-CHECKOUT builds the per-store cart
000600*  additions from the shopping-item file, then COMPARE-CHECKOUT reads
000700*  the day's two cart totals and writes the comparison report.
000800*-------------------------------------------------------------------------
000900*  CHANGE LOG
001000*
001100*  DATE        BY    REQUEST    DESCRIPTION
001200*  ----------  ----  ---------  ------------------------------------
001300*  1984-05-08  RHT   AP-0001    ORIGINAL PROGRAM - FLEET VEHICLE
001400*                               DISPATCH MENU
001500*  1989-02-14  DWK   AP-0180    ADDED NIGHT DISPATCH OPTION
001600*  1992-10-01  RHT   AP-0251    CLEAR-SCREEN NOW CALLED BEFORE EVERY
001700*                               MENU REDRAW
001800*  1994-12-12  LCF   GB-0012    REWRITTEN AS GROCERY-CHECKOUT-SYSTEM -
001900*                               DROPPED THE OLD MENU, NOW RUNS THE TWO
002000*                               JOB STEPS IN FIXED ORDER EVERY NIGHT
002100*  1994-12-14  LCF   GB-0015    ADDED JOB-START / JOB-END TRACE LINES
002200*  1998-10-06  DWK   GB-0040    YEAR 2000 REVIEW - RUN-DATE IS CCYYMMDD
002300*                               ALREADY, NO CHANGE REQUIRED; SIGNED OFF
002400*                               PER MEMO 98-117
002500*  2000-03-02  NMP   GB-0045    STEP COMPLETION FLAGS NOW CHECKED BEFORE
002600*                               THE SECOND CALL, NOT JUST LOGGED AFTER
002700*  2003-02-11  JQA   GB-0062    DROPPED DUMMY PAUSE FLAG LEFT OVER
002800*                               FROM THE OLD DISPATCH MENU - NOT USED
002900*                               IN THIS BATCH RUN
003000*  2003-05-19  JQA   GB-0066    RENUMBERED PARAGRAPHS AND ADDED
003100*                               PERFORM...THRU RANGES PER DP CODING
003200*                               STANDARD 14
003300*  2003-06-02  JQA   GB-0068    ADDED PARAGRAPH-LEVEL COMMENTARY PER
003400*                               DP DOCUMENTATION STANDARDS REVIEW 03-05
003500*-------------------------------------------------------------------------
003600
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. grocery-checkout-system.
003900 AUTHOR. R H TILLMAN.
004000 INSTALLATION. CENTRAL DATA PROCESSING.
004100 DATE-WRITTEN. 05/08/1984.
004200 DATE-COMPILED.
004300 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700*    UPSI-0 is the same overnight-JCL trace switch the two called
004800*    job steps test on their own; this program's own trace lines
004900*    share it rather than carry a second switch for one driver.
005000 SPECIAL-NAMES.
005100     UPSI-0 ON STATUS IS W-TRACE-SWITCH-ON
005200            OFF STATUS IS W-TRACE-SWITCH-OFF.
005300
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600
005700*    Run date/time, broken out for the job-start/job-end trace lines
005800*    only; neither job step takes a date parameter.
005900
006000     01  W-RUN-DATE                   PIC 9(08).
006100*    Broken out for the job-start trace line's punctuation only, the
006200*    same pattern ADD-PLAN-CHECKOUT follows for its own run date.
006300     01  W-RUN-DATE-VIEW REDEFINES W-RUN-DATE.
006400         05  W-RUN-CCYY               PIC 9(04).
006500         05  W-RUN-MM                 PIC 9(02).
006600         05  W-RUN-DD                 PIC 9(02).
006700
006800     01  W-RUN-TIME                   PIC 9(08).
006900*    W-RUN-HUNDREDTHS is accepted along with the rest of TIME but is
007000*    never DISPLAYed - the trace line only prints hours, minutes and
007100*    seconds.
007200     01  W-RUN-TIME-VIEW REDEFINES W-RUN-TIME.
007300         05  W-RUN-HH                 PIC 9(02).
007400         05  W-RUN-MIN                PIC 9(02).
007500         05  W-RUN-SEC                PIC 9(02).
007600         05  W-RUN-HUNDREDTHS         PIC 9(02).
007700
007800*    One flag per job step, set when the step returns control; a
007900*    second view lets the trace line show both flags as a single
008000*    two-character code.
008100
008200     01  W-STEP-FLAGS.
008300*        Tested by the GB-0045 short-circuit in 0100-RUN-THE-BATCH
008400*        before step two is ever attempted.
008500         05  W-STEP-1-DONE            PIC X(01).
008600             88  STEP-1-DONE          VALUE "Y".
008700         05  W-STEP-2-DONE            PIC X(01).
008800             88  STEP-2-DONE          VALUE "Y".
008900*    Lets the job-end trace line print both flags as one readable
009000*    two-character code instead of two separate DISPLAY clauses.
009100     01  W-STEP-FLAGS-VIEW REDEFINES W-STEP-FLAGS.
009200         05  W-STEP-FLAGS-TEXT        PIC X(02).
009300
009400*    Counts the job steps actually run this invocation; always 1 or
009500*    2 in current production, since GB-0045's short-circuit below
009600*    stops the job if step one fails to report completion.
009700
009800     01  W-JOB-STEP-COUNT             PIC 9(02) COMP.
009900*-------------------------------------------------------------------------
010000
010100 PROCEDURE DIVISION.
010200
010300*    Runs the two job steps in fixed order.  GB-0045: step two is
010400*    only attempted once step one has reported STEP-1-DONE; this
010500*    replaced an earlier cut that called step two unconditionally
010600*    and only logged the problem afterward.
010700
010800 0100-RUN-THE-BATCH.
010900
011000*    Both flags start "N" and the step count at zero every run - there
011100*    is no restart-from-step-two path in this job.
011200     MOVE "N" TO W-STEP-1-DONE.
011300     MOVE "N" TO W-STEP-2-DONE.
011400     MOVE ZERO TO W-JOB-STEP-COUNT.
011500
011600*    GB-0015: job-start trace line, under the same UPSI-0 switch the
011700*    called steps use for their own trace lines.
011800     IF W-TRACE-SWITCH-ON
011900        ACCEPT W-RUN-DATE FROM DATE YYYYMMDD
012000        ACCEPT W-RUN-TIME FROM TIME
012100        DISPLAY "GROCERY-CHECKOUT-SYSTEM STARTING "
012200        DISPLAY W-RUN-CCYY "-" W-RUN-MM "-" W-RUN-DD
012300                " " W-RUN-HH ":" W-RUN-MIN ":" W-RUN-SEC.
012400
012500*    Step one always runs; there is no condition that skips it.
012600     PERFORM 0200-RUN-STEP-ONE THRU 0200-EXIT.
012700
012800*    GB-0045: if step one did not come back with its done flag set,
012900*    skip step two entirely and fall through to the job-end trace -
013000*    there is nothing for COMPARE-CHECKOUT to compare if the cart
013100*    additions were never planned.
013200     IF NOT STEP-1-DONE
013300        GO TO 0800-FINISH.
013400
013500*    Only reached when step one reported completion above.
013600     PERFORM 0300-RUN-STEP-TWO THRU 0300-EXIT.
013700
013800*    Falls through from either branch above; prints the job-end
013900*    trace line (flags and step count) and stops the run.
014000
014100 0800-FINISH.
014200
014300     IF W-TRACE-SWITCH-ON
014400        DISPLAY "GROCERY-CHECKOUT-SYSTEM STEP FLAGS " W-STEP-FLAGS-TEXT
014500        DISPLAY "GROCERY-CHECKOUT-SYSTEM FINISHED, " W-JOB-STEP-COUNT
014600                " STEP(S) RUN".
014700
014800     STOP RUN.
014900*-------------------------------------------------------------------------
015000
015100*    Runs job step one: ADD-PLAN-CHECKOUT plans the per-store cart
015200*    additions from the shopping-item file and writes the planned
015300*    and skipped rows.  The CALL is static by name, the shop's usual
015400*    convention for a fixed two-step nightly batch.
015500
015600 0200-RUN-STEP-ONE.
015700
015800*    Static CALL returns here once ADD-PLAN-CHECKOUT has run its own
015900*    STOP RUN path to completion; there is no parameter list on this
016000*    CALL since the two programs share no working-storage.
016100     CALL "add-plan-checkout".
016200     MOVE "Y" TO W-STEP-1-DONE.
016300     ADD 1 TO W-JOB-STEP-COUNT.
016400
016500 0200-EXIT.
016600     EXIT.
016700*-------------------------------------------------------------------------
016800
016900*    Runs job step two: COMPARE-CHECKOUT reads the day's two cart
017000*    totals and writes both the machine-readable comparison record
017100*    and the 5-line text report.  Only reached when step one has
017200*    reported completion; see 0100-RUN-THE-BATCH's GO TO above.
017300
017400 0300-RUN-STEP-TWO.
017500
017600*    Same static-CALL convention as step one above; no parameter list,
017700*    since the two job steps communicate only through the interface
017800*    files on disk, never through working-storage.
017900     CALL "compare-checkout".
018000     MOVE "Y" TO W-STEP-2-DONE.
018100     ADD 1 TO W-JOB-STEP-COUNT.
018200
018300 0300-EXIT.
018400     EXIT.
018500*-------------------------------------------------------------------------
