000100*  SLITEMS.CBL
000200*  FILE-CONTROL entry for the shopping-item input file.
000300*
000400*  ADD-PLAN-CHECKOUT opens this file INPUT only and reads it straight
000500*  through once, start to end of file; it is never rewritten or
000600*  extended during the run.
000700
000800    SELECT ITEMS-FILE
000900           ASSIGN TO "ITEMS-FILE"
001000           ORGANIZATION IS LINE SEQUENTIAL.
