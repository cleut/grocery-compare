000100*-------------------------------------------------------------------------
000200*  PL-MONEY-PARSE.CBL
000300*
000400*  Parses a free-form money string (European or US decimal convention,
000500*  currency markers, stray text) into MPAR-RESULT, a signed amount
000600*  with exactly 2 decimal places.  Caller MOVEs the raw string into
000700*  MPAR-INPUT-TEXT, then PERFORM MONEY-PARSE-AMOUNT.
000800*
000900*  This routine is the one place in the checkout-comparison run that
001000*  reads an operator-typed amount, so it carries the bulk of the
001100*  defensive logic: a "EUR" marker, a stray blank, or an extra period
001200*  must not blow up the run, and a leading minus sign must come
001300*  through to MPAR-RESULT rather than be silently dropped (see the
001400*  note below on the report-side fields that consume this result).
001500*
001600*  COMPARE-CHECKOUT is presently the only caller that ever moves
001700*  MPAR-RESULT on to a printed report; GB-0067 corrected that
001800*  caller's edit picture to carry the sign this copybook may return.
001900*-------------------------------------------------------------------------
002000
002100MONEY-PARSE-AMOUNT.
002200
002300*    Clear every accumulator and flag before this call's scan; a
002400*    prior call's leftover digits or sign must never leak into this
002500*    one.  MPAR-INPUT-TEXT itself is the caller's field and is left
002600*    alone.
002700
002800    MOVE ZEROS  TO MPAR-RESULT MPAR-WHOLE-ACCUM MPAR-FRAC-ACCUM
002900                    MPAR-LAST-COMMA-POS MPAR-LAST-PERIOD-POS
003000                    MPAR-DIGIT-LENGTH MPAR-FRAC-DIGIT-COUNT.
003100*    All five one-byte switches reset to "N" together; each one is
003200*    set "Y" at most once later in this same call, by whichever
003300*    paragraph below first detects the condition it tracks.
003400    MOVE "N"    TO W-MPAR-HAS-COMMA W-MPAR-HAS-PERIOD
003500                    W-MPAR-IS-NEGATIVE W-MPAR-EUROPEAN-FORMAT
003600                    W-MPAR-SEEN-DECIMAL.
003700    MOVE SPACES TO MPAR-DIGIT-BUFFER.
003800*    Fixed at the field's full 20-byte width rather than the actual
003900*    length of the text the caller supplied - trailing spaces in
004000*    MPAR-INPUT-TEXT are simply not NUMERIC and fall out in the scan
004100*    below like any other non-digit character.
004200    MOVE 20     TO MPAR-SCAN-LENGTH.
004300
004400*    Steps 1-2: keep only digits, comma, period and minus; EUR, the
004500*    Euro sign and any other stray text fall out because they are
004600*    none of those four characters.
004700
004800*    Inline PERFORM...VARYING, not a separate paragraph loop, since
004900*    this scan runs exactly once per call with no early exit
005000*    condition to branch on.
005100    PERFORM MPAR-KEEP-ONE-CHARACTER
005200       VARYING MPAR-SCAN-INDEX FROM 1 BY 1
005300         UNTIL MPAR-SCAN-INDEX GREATER THAN MPAR-SCAN-LENGTH.
005400
005500*    Step 3: nothing survived - the field was blank, or held nothing
005600*    this routine recognizes; treat it as a zero amount rather than
005700*    abend the batch over one bad cart-totals record.
005800
005900    IF MPAR-DIGIT-LENGTH EQUAL ZERO
006000       MOVE ZEROS TO MPAR-RESULT
006100    ELSE
006200*    Steps 4-6: decide which mark is the decimal point.
006300       PERFORM MPAR-CHOOSE-DECIMAL-POINT
006400*    Step 7: accumulate the whole and fraction parts and apply sign.
006500*    This is the step that carries a leading minus through to the
006600*    result; see MPAR-BUILD-RESULT below.
006700       PERFORM MPAR-ACCUMULATE-DIGITS
006800          VARYING MPAR-SCAN-INDEX FROM 1 BY 1
006900            UNTIL MPAR-SCAN-INDEX GREATER THAN MPAR-DIGIT-LENGTH
007000       PERFORM MPAR-BUILD-RESULT.
007100
007200*-------------------------------------------------------------------------
007300
007400*    Copies one input character into the digit buffer when it is a
007500*    digit, comma, period or minus sign, discarding everything else
007600*    (currency markers, blanks, letters).  Also records where the
007700*    last comma and the last period fell, and whether a minus was
007800*    seen, for MPAR-CHOOSE-DECIMAL-POINT and MPAR-BUILD-RESULT.
007900
008000MPAR-KEEP-ONE-CHARACTER.
008100
008200*    A digit simply moves across; MPAR-DIGIT-LENGTH is the running
008300*    count of bytes kept so far, not the scan position in the raw
008400*    input, since the two drift apart once any character is dropped.
008500    IF MPAR-INPUT-CHAR (MPAR-SCAN-INDEX) IS NUMERIC
008600       ADD 1 TO MPAR-DIGIT-LENGTH
008700       MOVE MPAR-INPUT-CHAR (MPAR-SCAN-INDEX)
008800                          TO MPAR-DIGIT-CHAR (MPAR-DIGIT-LENGTH)
008900    ELSE
009000*       A comma is kept provisionally - it may turn out to be a
009100*       thousands separator or the decimal point, decided later by
009200*       MPAR-CHOOSE-DECIMAL-POINT.
009300       IF MPAR-INPUT-CHAR (MPAR-SCAN-INDEX) EQUAL ","
009400          ADD 1 TO MPAR-DIGIT-LENGTH
009500          MOVE ","         TO MPAR-DIGIT-CHAR (MPAR-DIGIT-LENGTH)
009600          MOVE "Y"          TO W-MPAR-HAS-COMMA
009700          MOVE MPAR-DIGIT-LENGTH TO MPAR-LAST-COMMA-POS
009800       ELSE
009900*          Same provisional treatment as the comma branch above, for
010000*          the period.
010100          IF MPAR-INPUT-CHAR (MPAR-SCAN-INDEX) EQUAL "."
010200             ADD 1 TO MPAR-DIGIT-LENGTH
010300             MOVE "."      TO MPAR-DIGIT-CHAR (MPAR-DIGIT-LENGTH)
010400             MOVE "Y"       TO W-MPAR-HAS-PERIOD
010500             MOVE MPAR-DIGIT-LENGTH TO MPAR-LAST-PERIOD-POS
010600          ELSE
010700*            A leading minus on the raw text; carried into the digit
010800*            buffer here and picked up again by MPAR-BUILD-RESULT,
010900*            which is the only place the sign is actually applied.
011000             IF MPAR-INPUT-CHAR (MPAR-SCAN-INDEX) EQUAL "-"
011100                ADD 1 TO MPAR-DIGIT-LENGTH
011200                MOVE "-"   TO MPAR-DIGIT-CHAR (MPAR-DIGIT-LENGTH)
011300                MOVE "Y"    TO W-MPAR-IS-NEGATIVE.
011400
011500*-------------------------------------------------------------------------
011600
011700*    Decides which of the surviving comma/period marks is the
011800*    decimal point and drops the thousands-separator marks entirely,
011900*    leaving at most one "." in MPAR-DIGIT-BUFFER for
012000*    MPAR-ACCUMULATE-DIGITS to key off of.
012100
012200MPAR-CHOOSE-DECIMAL-POINT.
012300
012400*    European format (1.234,56): the thousands periods are dropped
012500*    and the last comma becomes the decimal point.  US format
012600*    (1,234.56): the thousands commas are dropped and the period
012700*    stays the decimal point.  Comma-only is treated as European;
012800*    period-only (or neither) needs no change.
012900
013000*    Both marks present - whichever one falls later in the string is
013100*    the decimal point, since a thousands separator can never appear
013200*    after the decimal point in either format.
013300    IF MPAR-COMMA-FOUND AND MPAR-PERIOD-FOUND
013400       IF MPAR-LAST-COMMA-POS GREATER THAN MPAR-LAST-PERIOD-POS
013500          MOVE "Y" TO W-MPAR-EUROPEAN-FORMAT
013600          INSPECT MPAR-DIGIT-BUFFER REPLACING ALL "." BY " "
013700       ELSE
013800          INSPECT MPAR-DIGIT-BUFFER REPLACING ALL "," BY " "
013900    ELSE
014000       IF MPAR-COMMA-FOUND
014100          MOVE "Y" TO W-MPAR-EUROPEAN-FORMAT.
014200
014300*    Once the format is settled, a European comma decimal point is
014400*    rewritten as a period so MPAR-ACCUMULATE-DIGITS only ever has
014500*    to recognize one decimal-point character.
014600
014700*    Safe to do unconditionally here - if European format was not
014800*    detected, no comma survived the thousands-separator removal
014900*    above, so this REPLACING has nothing left to match.
015000    IF MPAR-EUROPEAN-FORMAT
015100       INSPECT MPAR-DIGIT-BUFFER REPLACING ALL "," BY ".".
015200
015300*-------------------------------------------------------------------------
015400
015500*    Walks the cleaned-up digit buffer one character at a time,
015600*    building the whole-number and fraction accumulators.  Runs twice
015700*    in this copybook: once from MONEY-PARSE-AMOUNT for a free-form
015800*    string, and once from PL-TOTAL-NORMALIZE.CBL for a plain numeric
015900*    literal that skipped the steps above.
016000
016100MPAR-ACCUMULATE-DIGITS.
016200
016300*    The buffer now holds only digits, an optional leading minus,
016400*    blanks left behind by the thousands-separator removal above,
016500*    and at most one "." marking the decimal point.
016600
016700    IF MPAR-DIGIT-CHAR (MPAR-SCAN-INDEX) EQUAL "."
016800       MOVE "Y" TO W-MPAR-SEEN-DECIMAL
016900    ELSE
017000       IF MPAR-DIGIT-CHAR (MPAR-SCAN-INDEX) IS NUMERIC
017100          MOVE MPAR-DIGIT-CHAR (MPAR-SCAN-INDEX) TO W-MPAR-ONE-DIGIT
017200          IF MPAR-SEEN-DECIMAL
017300*            Only the first two fraction digits count; a third or
017400*            later digit (an over-long decimal) is dropped rather
017500*            than shifting the first two out of place.
017600             IF MPAR-FRAC-DIGIT-COUNT LESS THAN 2
017700                COMPUTE MPAR-FRAC-ACCUM =
017800                           MPAR-FRAC-ACCUM * 10 + W-MPAR-ONE-DIGIT
017900                ADD 1 TO MPAR-FRAC-DIGIT-COUNT
018000             ELSE
018100                CONTINUE
018200          ELSE
018300             COMPUTE MPAR-WHOLE-ACCUM =
018400                        MPAR-WHOLE-ACCUM * 10 + W-MPAR-ONE-DIGIT.
018500
018600*-------------------------------------------------------------------------
018700
018800*    Assembles MPAR-WHOLE-ACCUM and MPAR-FRAC-ACCUM into the final
018900*    signed 2-decimal MPAR-RESULT.  This is the only paragraph in the
019000*    copybook that actually negates the result, so GB-0067's sign fix
019100*    in COMPARE-CHECKOUT depends on this paragraph's MULTIPLY having
019200*    run before the edited report fields are built.
019300
019400MPAR-BUILD-RESULT.
019500
019600*    A single fraction digit (e.g. ".5") means fifty cents, not five;
019700*    scale it up one place before dividing by 100 below.
019800
019900    IF MPAR-FRAC-DIGIT-COUNT EQUAL 1
020000       MULTIPLY MPAR-FRAC-ACCUM BY 10 GIVING MPAR-FRAC-ACCUM.
020100
020200    COMPUTE MPAR-RESULT = MPAR-WHOLE-ACCUM + (MPAR-FRAC-ACCUM / 100).
020300
020400    IF MPAR-NEGATIVE
020500       MULTIPLY MPAR-RESULT BY -1 GIVING MPAR-RESULT.
