000100*  FDCART.CBL
000200*  Record layout for one store's cart-totals summary.  The file holds
000300*  exactly two of these records, Store A first, Store B second.
000400*  Padded to a round 100-byte block; CT-RECORD-STATUS and the reserved
000500*  fields are carried for future expansion and are not set or tested
000600*  by this run.  The trailing FILLER is slack only, never read or
000700*  written.
000800*
000900*  Field notes, left to right:
001000*
001100*  CT-STORE          - "A" or "B"; COMPARE-CHECKOUT's 0100 paragraph
001200*                       checks this before trusting which load
001300*                       paragraph to run, since a short or out-of-
001400*                       order file must not be mistaken for the wrong
001500*                       store's totals.
001600*  CT-TOTAL-RAW      - the cart total as free-form text; may be a
001700*                       plain number (Store B, usually cents) or a
001800*                       money string with thousands separators and a
001900*                       decimal mark in either US or European order.
002000*  CT-DISCOUNT-RAW   - Store A's applied discount, same free-form
002100*                       rules as CT-TOTAL-RAW; blank on the Store B
002200*                       record, where there is no discount field.
002300*  CT-ITEM-COUNT     - number of line items in the cart, used only to
002400*                       print the "(n items)" note on the report.
002500*  CT-RECORD-STATUS,
002600*  CT-RESERVED-1,
002700*  CT-FUTURE-USE     - carried for a future release; COMPARE-CHECKOUT
002800*                       neither sets nor tests any of these three
002900*                       fields.
003000
003100    FD  CART-FILE
003200        LABEL RECORDS ARE OMITTED.
003300
003400*   Two records only: Store A's totals, then Store B's; see the
003500*   header note on CT-STORE above.
003600    01  CART-TOTALS-RECORD.
003700        05  CT-STORE                PIC X(01).
003800        05  CT-TOTAL-RAW            PIC X(20).
003900        05  CT-DISCOUNT-RAW         PIC X(20).
004000        05  CT-ITEM-COUNT           PIC 9(04).
004100        05  CT-RECORD-STATUS        PIC X(01).
004200*           Active or voided row, per a future maintenance release;
004300*           this run reads every record it finds regardless of this
004400*           byte, so neither 88-level below is tested today.
004500            88  CT-STATUS-ACTIVE    VALUE "A".
004600            88  CT-STATUS-VOID      VALUE "V".
004700        05  CT-RESERVED-1           PIC X(24).
004800        05  CT-FUTURE-USE           PIC X(20).
004900*           Slack to round the record to 100 bytes; never read or
005000*           written by this run.
005100        05  FILLER                  PIC X(10).
