000100*  SLSKIP.CBL
000200*  FILE-CONTROL entry for the skipped-item output file.
000300*
000400*  ADD-PLAN-CHECKOUT opens this file OUTPUT and writes one row for
000500*  every item that carries neither a Store A nor a Store B id; see
000600*  the 0500 paragraph.
000700
000800    SELECT SKIP-FILE
000900           ASSIGN TO "SKIP-FILE"
001000           ORGANIZATION IS LINE SEQUENTIAL.
