000100*  SLCART.CBL
000200*  FILE-CONTROL entry for the two-record cart-totals input file.
000300*
000400*  COMPARE-CHECKOUT opens this file INPUT only and reads exactly two
000500*  records from it, Store A then Store B; see the 0100 paragraph.
000600
000700    SELECT CART-FILE
000800           ASSIGN TO "CART-FILE"
000900           ORGANIZATION IS LINE SEQUENTIAL.
