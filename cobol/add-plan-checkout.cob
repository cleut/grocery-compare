000100*-------------------------------------------------------------------------
000200*  ADD-PLAN-CHECKOUT
000300*
000400*  Reads the household shopping-item list and decides, item by item,
000500*  which store cart(s) each item belongs in.  Writes one PLAN-FILE row
000600*  per item per store id present, and one SKIP-FILE row for any item
000700*  that carries neither id.  Reports the planned counts when done.
000800*-------------------------------------------------------------------------
000900*  CHANGE LOG
001000*
001100*  DATE        BY    REQUEST    DESCRIPTION
001200*  ----------  ----  ---------  ------------------------------------
001300*  1986-02-11  RHT   AP-0001    ORIGINAL PROGRAM - PRINT EQUIPMENT
001400*                               SERIAL NUMBER TABLE
001500*  1987-07-02  RHT   AP-0118    ADDED PAGE-FULL BREAK FOR LONG TABLES
001600*  1991-04-30  DWK   AP-0240    CLEANED UP HEADING SPACING
001700*  1994-11-15  LCF   GB-0001    REWRITTEN AS ADD-PLAN-CHECKOUT -
001800*                               DROPPED THE OLD TABLE PRINT FILE, NOW
001900*                               PLANS CART ADDITIONS FROM THE SHOPPING
002000*                               ITEM FILE
002100*  1994-11-18  LCF   GB-0004    ADDED ITEM-NORMALIZE COPYBOOK CALL
002200*  1994-11-22  LCF   GB-0009    SPLIT PLAN ROWS AND SKIP ROWS INTO
002300*                               SEPARATE OUTPUT FILES
002400*  1995-03-09  LCF   GB-0014    ADDED PLANNED-COUNT SUMMARY AT EOF
002500*  1996-08-19  DWK   GB-0031    CORRECTED A-ID DEFAULT TO ZERO WHEN
002600*                               THE RAW TEXT IS NOT ALL DIGITS
002700*  1998-10-06  DWK   GB-0040    YEAR 2000 REVIEW - WORK DATE FIELDS
002800*                               HERE ARE CCYYMMDD ALREADY, NO CHANGE
002900*                               REQUIRED; SIGNED OFF PER MEMO 98-117
003000*  1999-01-14  LCF   GB-0042    ADDED TRACE DISPLAY UNDER UPSI-0 FOR
003100*                               USE WHEN THE OVERNIGHT RUN MISBEHAVES
003200*  2002-05-20  NMP   GB-0055    QUANTITY CLAMP NOW EXPLICIT (WAS RELY-
003300*                               ING ON A DEFAULT MOVE) - SEE TICKET
003400*  2003-02-11  JQA   GB-0061    WIDENED ITEM, PLAN AND SKIP RECORD
003500*                               LAYOUTS WITH RESERVED FIELDS PER DP
003600*                               STANDARDS REVIEW 03-04
003700*  2003-02-11  JQA   GB-0062    DROPPED DUMMY PAUSE FLAG LEFT OVER
003800*                               FROM THE OLD TABLE PRINT PROGRAM - NOT
003900*                               USED IN THIS BATCH RUN
004000*  2003-05-19  JQA   GB-0066    RENUMBERED PARAGRAPHS AND ADDED
004100*                               PERFORM...THRU RANGES PER DP CODING
004200*                               STANDARD 14
004300*  2003-06-02  JQA   GB-0068    ADDED PARAGRAPH-LEVEL COMMENTARY PER
004400*                               DP DOCUMENTATION STANDARDS REVIEW 03-05
004500*-------------------------------------------------------------------------
004600
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID. add-plan-checkout.
004900 AUTHOR. R H TILLMAN.
005000 INSTALLATION. CENTRAL DATA PROCESSING.
005100 DATE-WRITTEN. 02/11/1986.
005200 DATE-COMPILED.
005300 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700*    UPSI-0 is set ON by the overnight job's JCL only when the prior
005800*    night's run needs to be re-traced; normal production runs leave
005900*    it OFF and the DISPLAY statements guarded by it never fire.
006000 SPECIAL-NAMES.
006100     UPSI-0 ON STATUS IS W-TRACE-SWITCH-ON
006200            OFF STATUS IS W-TRACE-SWITCH-OFF.
006300
006400 INPUT-OUTPUT SECTION.
006500    FILE-CONTROL.
006600
006700*    One input file (the shopping list) and two output files (one
006800*    per outcome: planned, or skipped).  See the SLxxx.CBL copybooks
006900*    for the assignment of each to its logical file name.
007000
007100        COPY "SLITEMS.CBL".
007200        COPY "SLPLAN.CBL".
007300        COPY "SLSKIP.CBL".
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700
007800*    Record layouts for the three files above; widened under GB-0061
007900*    to the shop's standard 100-byte interface-record block.
008000
008100        COPY "FDITEMS.CBL".
008200        COPY "FDPLAN.CBL".
008300        COPY "FDSKIP.CBL".
008400
008500 WORKING-STORAGE SECTION.
008600
008700*    Fields handed to PL-ITEM-NORMALIZE.CBL and the normalized result
008800*    it hands back - one shopping item, cleaned up.
008900
009000*    INORM-QTY-RAW and INORM-A-ID-RAW are received as text because
009100*    that is how they arrive on the shopping-item record; the numeric
009200*    REDEFINES below each one is what PL-ITEM-NORMALIZE.CBL's IS
009300*    NUMERIC test actually checks before trusting the value.
009400     01  INORM-NAME-RAW               PIC X(40).
009500     01  INORM-QTY-RAW                PIC X(05).
009600     01  INORM-QTY-NUM REDEFINES INORM-QTY-RAW
009700                                      PIC 9(05).
009800     01  INORM-A-ID-RAW               PIC X(10).
009900     01  INORM-A-ID-NUM REDEFINES INORM-A-ID-RAW
010000                                      PIC 9(10).
010100*    Store B's id is never converted to numeric, so it carries no
010200*    REDEFINES view - see PL-ITEM-NORMALIZE.CBL's INORM-NORMALIZE-B-ID
010300*    for why.
010400     01  INORM-B-ID-RAW               PIC X(20).
010500
010600*    The cleaned-up item: a validated name, quantity and the two
010700*    store ids (zero/spaces where an id was not present on the raw
010800*    record).  NORM-A-ID and NORM-B-ID are what 0200-PROCESS-ONE-ITEM
010900*    actually tests to decide which store(s) get a row.
011000
011100     01  W-ITEM-NORM.
011200         05  NORM-NAME                PIC X(40).
011300         05  NORM-QTY                 PIC 9(04).
011400         05  NORM-A-ID                PIC 9(10).
011500         05  NORM-B-ID                PIC X(20).
011600         05  FILLER                   PIC X(05).
011700
011800*    Today's run date, broken out for the trace display only; the
011900*    business rules carry no dates.
012000
012100     01  W-RUN-DATE-CCYYMMDD           PIC 9(08).
012200*    Broken out into century/year, month and day purely so the trace
012300*    DISPLAY in 0100-MAIN-PROCESS can punctuate it; GB-0040 confirmed
012400*    the whole-field PIC 9(08) ACCEPT above is already CCYYMMDD.
012500     01  W-RUN-DATE-VIEW REDEFINES W-RUN-DATE-CCYYMMDD.
012600         05  W-RUN-CCYY               PIC 9(04).
012700         05  W-RUN-MM                 PIC 9(02).
012800         05  W-RUN-DD                 PIC 9(02).
012900
013000*    End-of-file switch for the shopping-item file; set by
013100*    0700-READ-ITEMS-NEXT-RECORD's AT END clause and tested by the
013200*    0100-MAIN-PROCESS read loop.
013300
013400     01  W-END-OF-FILE                PIC X.
013500         88  END-OF-FILE              VALUE "Y".
013600
013700*    Set fresh for each item by 0200-PROCESS-ONE-ITEM, these two
013800*    switches drive every routing decision in this program: neither
013900*    set means a skipped item, either set (or both) means a planned
014000*    row for that store.
014100
014200     01  W-ITEM-HAS-A-ID              PIC X.
014300         88  ITEM-HAS-A-ID            VALUE "Y".
014400*    W-ITEM-HAS-B-ID and W-ITEM-HAS-A-ID are independent - both can be
014500*    "Y" for the same item, both can be "N", or just one, per the
014600*    GB-0009 rule that an item may land on both store lists at once.
014700     01  W-ITEM-HAS-B-ID              PIC X.
014800         88  ITEM-HAS-B-ID            VALUE "Y".
014900
015000*    Running counts, incremented by the three WRITE paragraphs and
015100*    printed once at end of file by 0600-REPORT-PLANNED-COUNTS.
015200
015300     01  W-RUN-COUNTS.
015400         05  W-STORE-A-COUNT          PIC 9(04) COMP.
015500         05  W-STORE-B-COUNT          PIC 9(04) COMP.
015600*        A count of skipped items, not a count of errors - a skipped
015700*        item is a normal, expected outcome for any shopping-list
015800*        entry with no store id attached, not a malformed record.
015900         05  W-SKIPPED-COUNT          PIC 9(04) COMP.
016000         05  FILLER                   PIC X(05).
016100
016200*    The one-line summary DISPLAYed at end of run; built field by
016300*    field in 0600-REPORT-PLANNED-COUNTS from the three counts above.
016400
016500     01  W-SUMMARY-LINE.
016600*        Leading blank margin, matching the console-message layout
016700*        this shop has used since the original equipment-table
016800*        program this one replaced under GB-0001.
016900         05  FILLER                   PIC X(10) VALUE SPACES.
017000         05  FILLER                   PIC X(22)
017100                          VALUE "GB-0014 PLANNED ROWS -".
017200*        Zero-suppressed, unsigned - an item count can never be
017300*        negative, so no sign-control position is needed here the
017400*        way GB-0067 added one to compare-checkout's amount edit.
017500         05  D-A-COUNT                PIC ZZZ9.
017600         05  FILLER                   PIC X(11) VALUE " STORE A / ".
017700         05  D-B-COUNT                PIC ZZZ9.
017800         05  FILLER                   PIC X(11) VALUE " STORE B / ".
017900         05  D-SKIP-COUNT             PIC ZZZ9.
018000         05  FILLER                   PIC X(09) VALUE " SKIPPED.".
018100*-------------------------------------------------------------------------
018200
018300 PROCEDURE DIVISION.
018400
018500*    Opens all three files, primes the read loop with the first
018600*    shopping-item record, then drives 0200-PROCESS-ONE-ITEM until
018700*    end of file; prints the planned-count summary and closes down.
018800
018900 0100-MAIN-PROCESS.
019000
019100*    ITEMS-FILE is read-only input; PLAN-FILE and SKIP-FILE are
019200*    written fresh every run, never appended to - see SLPLAN.CBL and
019300*    SLSKIP.CBL for the OUTPUT open mode.
019400     OPEN INPUT ITEMS-FILE.
019500     OPEN OUTPUT PLAN-FILE.
019600     OPEN OUTPUT SKIP-FILE.
019700
019800     MOVE "N" TO W-END-OF-FILE.
019900*    Zeroed once here at the top of the run; from this point on only
020000*    the three WRITE paragraphs ever touch these three counters.
020100     MOVE ZEROS TO W-STORE-A-COUNT W-STORE-B-COUNT W-SKIPPED-COUNT.
020200
020300*    GB-0042: trace line only fires when the overnight JCL sets
020400*    UPSI-0 on; left off this record's YYYYMMDD for any other run.
020500     IF W-TRACE-SWITCH-ON
020600        ACCEPT W-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD
020700        DISPLAY "ADD-PLAN-CHECKOUT STARTING, RUN DATE " W-RUN-CCYY "-"
020800                 W-RUN-MM "-" W-RUN-DD.
020900
021000*    Primes the loop with the first record so the UNTIL test below
021100*    has something to check before the loop body ever runs.
021200     PERFORM 0700-READ-ITEMS-NEXT-RECORD THRU 0700-EXIT.
021300
021400*    Standard read-process-read loop; 0200-PROCESS-ONE-ITEM itself
021500*    performs the next read at its own end, see 0200-CONTINUE-READ.
021600     PERFORM 0200-PROCESS-ONE-ITEM THRU 0200-EXIT
021700        UNTIL END-OF-FILE.
021800
021900     PERFORM 0600-REPORT-PLANNED-COUNTS THRU 0600-EXIT.
022000
022100*    All three files close together at end of run; there is no
022200*    partial-run close path in this program.
022300     CLOSE ITEMS-FILE.
022400     CLOSE PLAN-FILE.
022500     CLOSE SKIP-FILE.
022600
022700*    EXIT PROGRAM is a holdover from when this ran as a CALLed
022800*    subprogram in an earlier cut; STOP RUN is what actually ends the
022900*    job when it is run standalone, as it always is in current
023000*    production via GROCERY-CHECKOUT-SYSTEM's static CALL.
023100     EXIT PROGRAM.
023200     STOP RUN.
023300*-------------------------------------------------------------------------
023400
023500*    Normalizes one item, decides which store id(s) it carries, and
023600*    routes it to the matching WRITE paragraph(s) - or, if it carries
023700*    neither id, to the skipped-row paragraph.  An item with both ids
023800*    gets a row written for both stores; this is by design, since the
023900*    same grocery item can legitimately be on both lists at once.
024000
024100 0200-PROCESS-ONE-ITEM.
024200
024300*    Hand the four raw fields off the current ITEM-IN-RECORD over to
024400*    PL-ITEM-NORMALIZE.CBL's INORM- working fields; the copybook does
024500*    not read ITEM-IN-RECORD directly so it can be reused by a future
024600*    program with a differently-named input record.
024700     MOVE ITEM-NAME      TO INORM-NAME-RAW.
024800     MOVE ITEM-QTY-RAW   TO INORM-QTY-RAW.
024900     MOVE ITEM-A-ID-RAW  TO INORM-A-ID-RAW.
025000     MOVE ITEM-B-ID      TO INORM-B-ID-RAW.
025100
025200     PERFORM ITEM-NORMALIZE-RECORD.
025300
025400*    Reset both switches for the new item before testing it; these
025500*    are set fresh every pass through this paragraph, never carried
025600*    over from the previous item.
025700     MOVE "N" TO W-ITEM-HAS-A-ID.
025800     MOVE "N" TO W-ITEM-HAS-B-ID.
025900
026000*    A normalized A-id of zero means the raw text was not usable as
026100*    a Store A product id; a normalized B-id of spaces means no
026200*    Store B id was present on the raw record at all.
026300     IF NORM-A-ID GREATER THAN ZERO
026400        MOVE "Y" TO W-ITEM-HAS-A-ID.
026500     IF NORM-B-ID NOT EQUAL SPACES
026600        MOVE "Y" TO W-ITEM-HAS-B-ID.
026700
026800*    Neither id present - this is the one case this program treats
026900*    as an exception rather than a normal row, so it branches around
027000*    0300/0400 entirely and goes straight to the read for the next
027100*    record.
027200     IF NOT ITEM-HAS-A-ID AND NOT ITEM-HAS-B-ID
027300        PERFORM 0500-WRITE-SKIPPED-ROW THRU 0500-EXIT
027400        GO TO 0200-CONTINUE-READ.
027500
027600     IF ITEM-HAS-A-ID
027700        PERFORM 0300-WRITE-STORE-A-ROW THRU 0300-EXIT.
027800     IF ITEM-HAS-B-ID
027900        PERFORM 0400-WRITE-STORE-B-ROW THRU 0400-EXIT.
028000
028100 0200-CONTINUE-READ.
028200
028300*    Reached directly by the GO TO above for a skipped item, and by
028400*    falling through from the WRITE paragraphs for every other item;
028500*    either way the next record is read from the same place.
028600
028700     PERFORM 0700-READ-ITEMS-NEXT-RECORD THRU 0700-EXIT.
028800
028900 0200-EXIT.
029000     EXIT.
029100*-------------------------------------------------------------------------
029200
029300*    Writes one PLAN-FILE row for Store A.  Store A rows carry only
029400*    the numeric id and quantity - PLAN-NAME is left blank because
029500*    the Albert Heijn app matches purely on product id, not on the
029600*    shopping-list description.
029700
029800 0300-WRITE-STORE-A-ROW.
029900
030000*    Clear the record first so every FILLER and reserved field comes
030100*    out as spaces, not whatever the previous WRITE left behind.
030200     MOVE SPACES      TO PLAN-OUT-RECORD.
030300*    PLAN-STORE of "A" is what lets a later reader of this file tell
030400*    a Store A row from a Store B row without looking at any other
030500*    field.
030600     MOVE "A"         TO PLAN-STORE.
030700     MOVE NORM-A-ID    TO PLAN-A-ID.
030800*    No Store B id on an "A" row; left as spaces, matching the blank
030900*    PLAN-NAME below.
031000     MOVE SPACES      TO PLAN-B-ID.
031100     MOVE NORM-QTY    TO PLAN-QTY.
031200*    See the paragraph banner above for why the name is left blank
031300*    on a Store A row.
031400     MOVE SPACES      TO PLAN-NAME.
031500
031600     WRITE PLAN-OUT-RECORD.
031700
031800*    One more row planned for Store A; rolled into the end-of-run
031900*    summary by 0600-REPORT-PLANNED-COUNTS.
032000     ADD 1 TO W-STORE-A-COUNT.
032100
032200 0300-EXIT.
032300     EXIT.
032400*-------------------------------------------------------------------------
032500
032600*    Writes one PLAN-FILE row for Store B.  Store B rows carry the
032700*    id, quantity and name - the Picnic app's search works on free
032800*    text as well as id, so the name is kept even though the id is
032900*    also present.
033000
033100 0400-WRITE-STORE-B-ROW.
033200
033300*    Clear the record first, same reason as 0300 above.
033400     MOVE SPACES      TO PLAN-OUT-RECORD.
033500     MOVE "B"         TO PLAN-STORE.
033600*    No Store A id on a "B" row; zero rather than spaces, since
033700*    PLAN-A-ID is a numeric field.
033800     MOVE ZEROS       TO PLAN-A-ID.
033900     MOVE NORM-B-ID    TO PLAN-B-ID.
034000     MOVE NORM-QTY    TO PLAN-QTY.
034100*    See the paragraph banner above for why the name is carried on a
034200*    Store B row but not on a Store A row.
034300     MOVE NORM-NAME   TO PLAN-NAME.
034400
034500     WRITE PLAN-OUT-RECORD.
034600
034700*    One more row planned for Store B; rolled into the end-of-run
034800*    summary by 0600-REPORT-PLANNED-COUNTS.
034900     ADD 1 TO W-STORE-B-COUNT.
035000
035100 0400-EXIT.
035200     EXIT.
035300*-------------------------------------------------------------------------
035400
035500*    Writes one SKIP-FILE row for an item that matched neither
035600*    store's id test.  Today's only reason code is the one literal
035700*    below; see the remark on SKIP-REASON in FDSKIP.CBL for how a
035800*    second rejection rule would be added.
035900
036000 0500-WRITE-SKIPPED-ROW.
036100
036200*    Clear the record first, same reason as the two WRITE paragraphs
036300*    above.
036400     MOVE SPACES                             TO SKIP-OUT-RECORD.
036500*    Fixed reason text; see FDSKIP.CBL's header note for how a second
036600*    reason code would be added if a future release needs one.
036700     MOVE "MISSING BOTH A-ID AND B-ID"       TO SKIP-REASON.
036800     MOVE NORM-NAME                          TO SKIP-NAME.
036900
037000     WRITE SKIP-OUT-RECORD.
037100
037200*    One more item skipped; rolled into the end-of-run summary by
037300*    0600-REPORT-PLANNED-COUNTS, same as the two planned counts.
037400     ADD 1 TO W-SKIPPED-COUNT.
037500
037600 0500-EXIT.
037700     EXIT.
037800*-------------------------------------------------------------------------
037900
038000*    GB-0014: builds and DISPLAYs the one-line planned-count summary
038100*    once the shopping-item file is exhausted.  This is a DISPLAY,
038200*    not a WRITE, since the summary is operator console output, not
038300*    a row in any of the three interface files.
038400
038500 0600-REPORT-PLANNED-COUNTS.
038600
038700     MOVE SPACES      TO W-SUMMARY-LINE.
038800*    Each COMP counter edits into its own zero-suppressed field in
038900*    W-SUMMARY-LINE; the literal text between them was laid out in
039000*    WORKING-STORAGE above, not built here.
039100     MOVE W-STORE-A-COUNT TO D-A-COUNT.
039200     MOVE W-STORE-B-COUNT TO D-B-COUNT.
039300     MOVE W-SKIPPED-COUNT TO D-SKIP-COUNT.
039400
039500     DISPLAY W-SUMMARY-LINE.
039600
039700 0600-EXIT.
039800     EXIT.
039900*-------------------------------------------------------------------------
040000
040100*    Reads the next shopping-item record; AT END sets the end-of-file
040200*    switch and jumps straight to the EXIT paragraph rather than
040300*    falling through, since there is nothing else to do on this read
040400*    once the file is exhausted.
040500
040600 0700-READ-ITEMS-NEXT-RECORD.
040700
040800     READ ITEMS-FILE NEXT RECORD
040900        AT END
041000           MOVE "Y" TO W-END-OF-FILE
041100           GO TO 0700-EXIT.
041200
041300 0700-EXIT.
041400     EXIT.
041500*-------------------------------------------------------------------------
041600
041700*    PL-ITEM-NORMALIZE.CBL carries the three field-level normalize
041800*    paragraphs called from 0200-PROCESS-ONE-ITEM above; it is COPYd
041900*    in at the bottom of the PROCEDURE DIVISION rather than inline so
042000*    the same normalize logic can be maintained in one place if a
042100*    future program ever needs it too.
042200
042300 COPY "PL-ITEM-NORMALIZE.CBL".
042400*-------------------------------------------------------------------------
