000100*  FDSKIP.CBL
000200*  Record layout for one item rejected by the ADD-PLAN step because
000300*  neither store id was present.  Padded to a round 100-byte block;
000400*  SKIP-RECORD-STATUS and the reserved fields are carried for future
000500*  expansion and are not set or tested by this run.
000600*
000700*  Field notes, left to right:
000800*
000900*  SKIP-REASON       - a fixed text constant explaining why the item
001000*                       was not added to either cart; today the only
001100*                       reason this shop writes is "MISSING BOTH A-ID
001200*                       AND B-ID", but the field is wide enough to
001300*                       carry a longer explanation if a future release
001400*                       adds a second rejection rule.
001500*  SKIP-NAME         - the shopping-list description of the rejected
001600*                       item, so the exception can be chased down by
001700*                       hand without going back to the original file.
001800*  SKIP-RECORD-STATUS,
001900*  SKIP-RESERVED-1,
002000*  SKIP-FUTURE-USE   - carried for a future release; ADD-PLAN-CHECKOUT
002100*                       neither sets nor tests any of these three
002200*                       fields.
002300
002400    FD  SKIP-FILE
002500        LABEL RECORDS ARE OMITTED.
002600
002700*   One skipped item per record, written by ADD-PLAN-CHECKOUT's
002800*   0500 paragraph in the order the items were read.
002900    01  SKIP-OUT-RECORD.
003000        05  SKIP-REASON             PIC X(40).
003100        05  SKIP-NAME               PIC X(40).
003200        05  SKIP-RECORD-STATUS      PIC X(01).
003300*           Active or voided row, per a future maintenance release;
003400*           this run always writes an active row, so neither 88-level
003500*           below is exercised today.
003600            88  SKIP-STATUS-ACTIVE  VALUE "A".
003700            88  SKIP-STATUS-VOID    VALUE "V".
003800        05  SKIP-RESERVED-1         PIC X(09).
003900        05  SKIP-FUTURE-USE         PIC X(05).
004000*           Slack to round the record to 100 bytes; never read or
004100*           written by this run.
004200        05  FILLER                  PIC X(05).
