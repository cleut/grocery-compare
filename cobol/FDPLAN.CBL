000100*  FDPLAN.CBL
000200*  Record layout for one planned cart addition, one row per item per
000300*  store the item is added to.  Padded to a round 100-byte block like
000400*  the rest of this run's interface files; PLAN-RECORD-STATUS and the
000500*  reserved fields are carried for future expansion and are not set
000600*  or tested by this run.
000700*
000800*  Field notes, left to right:
000900*
001000*  PLAN-STORE        - "A" or "B"; which cart this row belongs to.
001100*  PLAN-A-ID         - the Store A product id, numeric; zero on a
001200*                       Store B row, since a Store B row carries its
001300*                       id in PLAN-B-ID instead.
001400*  PLAN-B-ID         - the Store B product id, text; spaces on a
001500*                       Store A row.
001600*  PLAN-QTY          - the normalized quantity, already defaulted to
001700*                       1 by PL-ITEM-NORMALIZE.CBL when the raw text
001800*                       was not usable.
001900*  PLAN-NAME         - the item description; carried on Store B rows
002000*                       only, blank on Store A rows (see the remark
002100*                       in ADD-PLAN-CHECKOUT's 0300 paragraph).
002200*  PLAN-RECORD-STATUS,
002300*  PLAN-RESERVED-1,
002400*  PLAN-FUTURE-USE   - carried for a future release; ADD-PLAN-CHECKOUT
002500*                       neither sets nor tests any of these three
002600*                       fields, and COMPARE-CHECKOUT does not read
002700*                       this file at all.
002800
002900    FD  PLAN-FILE
003000        LABEL RECORDS ARE OMITTED.
003100
003200*   One planned cart row per record, written by ADD-PLAN-CHECKOUT in
003300*   the order the items were read off the shopping list.
003400    01  PLAN-OUT-RECORD.
003500        05  PLAN-STORE              PIC X(01).
003600        05  PLAN-A-ID               PIC 9(10).
003700        05  PLAN-B-ID               PIC X(20).
003800        05  PLAN-QTY                PIC 9(04).
003900        05  PLAN-NAME               PIC X(40).
004000        05  PLAN-RECORD-STATUS      PIC X(01).
004100*           Active or voided row, per a future maintenance release;
004200*           this run always writes an active row and never reads one
004300*           back, so neither 88-level below is exercised today.
004400            88  PLAN-STATUS-ACTIVE  VALUE "A".
004500            88  PLAN-STATUS-VOID    VALUE "V".
004600        05  PLAN-RESERVED-1         PIC X(09).
004700        05  PLAN-FUTURE-USE         PIC X(05).
004800*           Slack to round the record to 100 bytes; never read or
004900*           written by this run.
005000        05  FILLER                  PIC X(10).
