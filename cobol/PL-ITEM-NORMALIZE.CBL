000100*-------------------------------------------------------------------------
000200*  PL-ITEM-NORMALIZE.CBL
000300*
000400*  Cleans one shopping-item record read from the ITEMS file into the
000500*  normalized working fields used to build the add-plan rows.  Caller
000600*  MOVEs ITEM-IN-RECORD's fields into the INORM- fields below, then
000700*  PERFORM ITEM-NORMALIZE-RECORD.
000800*
000900*  None of the three fields this copybook normalizes can be trusted
001000*  as received - the quantity and the Store A id both arrive as text
001100*  that may or may not be numeric, and the Store B id is free-form to
001200*  begin with - so every paragraph below defaults first and overrides
001300*  only when the raw text passes its test.
001400*-------------------------------------------------------------------------
001500
001600*    Entry point; copies the name across unchanged, then normalizes
001700*    the quantity and the two store ids in turn.
001800
001900ITEM-NORMALIZE-RECORD.
002000
002100*    The name needs no validation - a blank or garbled name is still
002200*    a valid name as far as this program is concerned, so it is
002300*    simply carried across.
002400    MOVE INORM-NAME-RAW TO NORM-NAME.
002500
002600*    Each of the three PERFORMs below is independent; none of them
002700*    reads a field the others set.
002800    PERFORM INORM-NORMALIZE-QUANTITY.
002900    PERFORM INORM-NORMALIZE-A-ID.
003000    PERFORM INORM-NORMALIZE-B-ID.
003100
003200*-------------------------------------------------------------------------
003300
003400*    Convert the text quantity to an integer; a non-numeric field or
003500*    a value less than 1 defaults to 1.  The shop has never shipped a
003600*    fractional-quantity grocery item, so NORM-QTY stays a whole
003700*    number by design, not by omission.
003800
003900INORM-NORMALIZE-QUANTITY.
004000
004100*    Default first, override only if the raw text passes - the same
004200*    pattern every normalize paragraph in this copybook follows.
004300    MOVE 1 TO NORM-QTY.
004400
004500    IF INORM-QTY-RAW IS NUMERIC
004600       MOVE INORM-QTY-RAW TO NORM-QTY
004700*      GB-0055: the clamp below is now an explicit IF rather than
004800*      relying on a default MOVE that happened to work out the same
004900*      way for every quantity seen in production so far.
005000       IF NORM-QTY LESS THAN 1
005100          MOVE 1 TO NORM-QTY.
005200
005300*-------------------------------------------------------------------------
005400
005500*    The Store A id must convert to an integer; otherwise it is
005600*    treated as absent (zero).  ADD-PLAN-CHECKOUT's 0200 paragraph
005700*    relies on exactly this zero/non-zero test to decide whether an
005800*    item belongs in the Store A cart at all.
005900
006000INORM-NORMALIZE-A-ID.
006100
006200    MOVE ZEROS TO NORM-A-ID.
006300
006400    IF INORM-A-ID-RAW IS NUMERIC
006500       MOVE INORM-A-ID-RAW TO NORM-A-ID.
006600
006700*-------------------------------------------------------------------------
006800
006900*    The Store B id is kept verbatim; blank means absent.  Unlike the
007000*    Store A id, Picnic's product ids are not guaranteed to be purely
007100*    numeric, so there is no conversion step here to fail.
007200
007300INORM-NORMALIZE-B-ID.
007400
007500    MOVE INORM-B-ID-RAW TO NORM-B-ID.
