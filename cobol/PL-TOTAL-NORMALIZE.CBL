000100*-------------------------------------------------------------------------
000200*  PL-TOTAL-NORMALIZE.CBL
000300*
000400*  Interprets one cart-totals field (a total or, for Store A, the
000500*  discount) that may be purely numeric or a free-form money string.
000600*  Caller MOVEs the raw field into MPAR-INPUT-TEXT, sets MPAR-STORE
000700*  ("A" or "B") and MPAR-UNIT-IS-CENTS ("Y"/"N", Store B numeric
000800*  totals only), then PERFORM TOTAL-NORMALIZE-VALUE.
000900*
001000*  This copybook sits between the raw CT-TOTAL-RAW/CT-DISCOUNT-RAW
001100*  text and PL-MONEY-PARSE.CBL; it decides whether the field is a
001200*  plain numeric literal (skip straight to the digit accumulator) or
001300*  needs the full money-string treatment (thousands separators,
001400*  decimal-point choice, a leading minus).
001500*-------------------------------------------------------------------------
001600
001700*    Entry point for the copybook; dispatches to the numeric-literal
001800*    path or the free-form money-string path depending on what
001900*    TNOR-CLASSIFY-RAW-TEXT finds.
002000
002100TOTAL-NORMALIZE-VALUE.
002200
002300*    A blank field (most often Store A's discount, when none applied)
002400*    normalizes to zero without calling either path below.
002500
002600    IF MPAR-INPUT-TEXT EQUAL SPACES
002700       MOVE ZEROS TO MPAR-RESULT
002800    ELSE
002900*       Classification runs once per call and decides which of the
003000*       two paths below actually runs; never both.
003100       PERFORM TNOR-CLASSIFY-RAW-TEXT
003200       IF TNOR-IS-NUMERIC
003300          PERFORM TNOR-NORMALIZE-NUMERIC-LITERAL
003400       ELSE
003500*    The unit flag does not apply to string values; they are always
003600*    euros, for either store.
003700          PERFORM MONEY-PARSE-AMOUNT.
003800
003900*-------------------------------------------------------------------------
004000
004100*    Scans the raw field once to decide whether it is a plain numeric
004200*    literal or needs to go through MONEY-PARSE-AMOUNT.  Sets
004300*    W-TNOR-IS-NUMERIC "Y" or "N" for TOTAL-NORMALIZE-VALUE above to
004400*    test.
004500
004600TNOR-CLASSIFY-RAW-TEXT.
004700
004800*    A purely numeric field is digits with, at most, one leading sign
004900*    and one decimal point; anything else (letters, a currency mark,
005000*    a stray blank in the middle) sends the field to MONEY-PARSE.
005100
005200*    Assume numeric until TNOR-CHECK-ONE-CHAR or the two counts below
005300*    prove otherwise; this mirrors MONEY-PARSE-AMOUNT's own
005400*    default-first, override-on-failure style.
005500    MOVE "Y"   TO W-TNOR-IS-NUMERIC.
005600    MOVE ZEROS TO W-TNOR-PERIOD-COUNT W-TNOR-SIGN-COUNT.
005700
005800*    Fixed 20-byte scan, matching MPAR-INPUT-TEXT's own declared
005900*    width in WS-MONEY-PARSE.CBL.
006000    PERFORM TNOR-CHECK-ONE-CHAR
006100       VARYING MPAR-SCAN-INDEX FROM 1 BY 1
006200         UNTIL MPAR-SCAN-INDEX GREATER THAN 20.
006300
006400*    More than one period, or more than one sign character, is not a
006500*    plain numeric literal no matter what TNOR-CHECK-ONE-CHAR decided
006600*    character by character; catch both cases here.
006700
006800    IF W-TNOR-PERIOD-COUNT GREATER THAN 1
006900       MOVE "N" TO W-TNOR-IS-NUMERIC.
007000    IF W-TNOR-SIGN-COUNT GREATER THAN 1
007100       MOVE "N" TO W-TNOR-IS-NUMERIC.
007200
007300*-------------------------------------------------------------------------
007400
007500*    Classifies one character of the raw field for
007600*    TNOR-CLASSIFY-RAW-TEXT: a digit or a blank is fine either way; a
007700*    period or sign is counted; anything else disqualifies the field
007800*    from the numeric-literal path immediately.
007900
008000TNOR-CHECK-ONE-CHAR.
008100
008200*    A plain digit disqualifies nothing; CONTINUE moves on to the next
008300*    character with no counter to update.
008400    IF MPAR-INPUT-CHAR (MPAR-SCAN-INDEX) IS NUMERIC
008500       CONTINUE
008600    ELSE
008700       IF MPAR-INPUT-CHAR (MPAR-SCAN-INDEX) EQUAL "."
008800          ADD 1 TO W-TNOR-PERIOD-COUNT
008900       ELSE
009000          IF MPAR-INPUT-CHAR (MPAR-SCAN-INDEX) EQUAL "+"
009100                    OR MPAR-INPUT-CHAR (MPAR-SCAN-INDEX) EQUAL "-"
009200             ADD 1 TO W-TNOR-SIGN-COUNT
009300          ELSE
009400             IF MPAR-INPUT-CHAR (MPAR-SCAN-INDEX) NOT EQUAL SPACE
009500                MOVE "N" TO W-TNOR-IS-NUMERIC.
009600
009700*-------------------------------------------------------------------------
009800
009900*    Converts a plain numeric literal to MPAR-RESULT and, for a
010000*    Store B total taken in cents, divides by 100 to bring it to
010100*    euros.
010200
010300TNOR-NORMALIZE-NUMERIC-LITERAL.
010400
010500*    Face value: run the same digit-accumulation MONEY-PARSE-AMOUNT
010600*    uses, but skip the thousands-separator and decimal-point
010700*    selection since a numeric literal carries neither a comma nor
010800*    more than one period.
010900
011000    MOVE MPAR-INPUT-TEXT TO MPAR-DIGIT-BUFFER.
011100    MOVE 20               TO MPAR-DIGIT-LENGTH.
011200    MOVE ZEROS            TO MPAR-WHOLE-ACCUM MPAR-FRAC-ACCUM
011300                              MPAR-FRAC-DIGIT-COUNT.
011400    MOVE "N"              TO W-MPAR-IS-NEGATIVE W-MPAR-SEEN-DECIMAL.
011500
011600*    A numeric literal's sign, if any, can only be the first
011700*    character; MPAR-ACCUMULATE-DIGITS below still expects this flag
011800*    set before it runs, the same as the money-string path does.
011900
012000    IF MPAR-INPUT-CHAR (1) EQUAL "-"
012100       MOVE "Y" TO W-MPAR-IS-NEGATIVE.
012200
012300    PERFORM MPAR-ACCUMULATE-DIGITS
012400       VARYING MPAR-SCAN-INDEX FROM 1 BY 1
012500         UNTIL MPAR-SCAN-INDEX GREATER THAN MPAR-DIGIT-LENGTH.
012600
012700    PERFORM MPAR-BUILD-RESULT.
012800
012900*    For Store A the total/discount is always euros, at face value.
013000*    For Store B a numeric total is in cents unless the unit flag
013100*    says otherwise.  The sign, negative or not, is unaffected by
013200*    this division.
013300
013400    IF MPAR-STORE-IS-B AND MPAR-UNIT-IS-CENTS-YES
013500       DIVIDE MPAR-RESULT BY 100 GIVING MPAR-RESULT.
