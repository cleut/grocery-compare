000100*  SLPLAN.CBL
000200*  FILE-CONTROL entry for the planned-add output file.
000300*
000400*  ADD-PLAN-CHECKOUT opens this file OUTPUT and writes one row per
000500*  item per store id the item carries; a fresh run always starts this
000600*  file empty, there is no append mode.
000700
000800    SELECT PLAN-FILE
000900           ASSIGN TO "PLAN-FILE"
001000           ORGANIZATION IS LINE SEQUENTIAL.
