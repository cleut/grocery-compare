000100*  FDCOMPARE.CBL
000200*  Record layout for the checkout-comparison result, machine-readable
000300*  form, one record per run.  Padded to a round 100-byte block;
000400*  CMP-RECORD-STATUS and the reserved fields are carried for future
000500*  expansion and are not set or tested by this run.
000600*
000700*  Field notes, left to right:
000800*
000900*  CMP-A-TOTAL       - Store A's normalized cart total, signed, 2
001000*                       decimal places; carried straight from
001100*                       W-A-TOTAL with no edit applied, so a negative
001200*                       parse result (a malformed raw string with a
001300*                       leading minus) survives here intact.
001400*  CMP-A-DISCOUNT    - Store A's normalized discount, same signed
001500*                       picture and same note as CMP-A-TOTAL.
001600*  CMP-A-COUNT       - Store A's item count, copied from CT-ITEM-COUNT.
001700*  CMP-B-TOTAL       - Store B's normalized cart total; same signed
001800*                       picture and same note as CMP-A-TOTAL.
001900*  CMP-B-COUNT       - Store B's item count, copied from CT-ITEM-COUNT.
002000*  CMP-B-UNIT        - "EUR" or "CENTS"; which unit Store B's raw
002100*                       total was taken in before normalizing, kept
002200*                       here only as a trace for anyone reading this
002300*                       file back by hand.
002400*  CMP-RECOMMEND     - "ALBERT-HEIJN", "PICNIC" or "EITHER", from
002500*                       COMPARE-CHECKOUT's 0400 paragraph.
002600*  CMP-SAVINGS       - the euro difference between the two totals,
002700*                       always zero or positive by construction.
002800*  CMP-RECORD-STATUS,
002900*  CMP-RESERVED-1,
003000*  CMP-FUTURE-USE    - carried for a future release; COMPARE-CHECKOUT
003100*                       neither sets nor tests any of these three
003200*                       fields.
003300
003400    FD  COMPARE-FILE
003500        LABEL RECORDS ARE OMITTED.
003600
003700*   One comparison result per run, written once by COMPARE-CHECKOUT's
003800*   0100 paragraph after the 0400 build paragraph completes.
003900    01  COMPARE-OUT-RECORD.
004000        05  CMP-A-TOTAL             PIC S9(7)V99.
004100        05  CMP-A-DISCOUNT          PIC S9(7)V99.
004200        05  CMP-A-COUNT             PIC 9(04).
004300        05  CMP-B-TOTAL             PIC S9(7)V99.
004400        05  CMP-B-COUNT             PIC 9(04).
004500        05  CMP-B-UNIT              PIC X(05).
004600        05  CMP-RECOMMEND           PIC X(12).
004700        05  CMP-SAVINGS             PIC S9(7)V99.
004800        05  CMP-RECORD-STATUS       PIC X(01).
004900*           Active or voided row, per a future maintenance release;
005000*           this run always writes an active row, so neither 88-level
005100*           below is exercised today.
005200            88  CMP-STATUS-ACTIVE   VALUE "A".
005300            88  CMP-STATUS-VOID     VALUE "V".
005400        05  CMP-RESERVED-1          PIC X(19).
005500        05  CMP-FUTURE-USE          PIC X(14).
005600*           Slack to round the record to 100 bytes; never read or
005700*           written by this run.
005800        05  FILLER                  PIC X(05).
