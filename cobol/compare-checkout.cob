000100*-------------------------------------------------------------------------
000200*  COMPARE-CHECKOUT
000300*
000400*  Reads the two cart-totals records (Store A, then Store B), brings
000500*  each total and the Store A discount to a clean 2-decimal euro value,
000600*  decides which store is cheaper, and writes both the machine-readable
000700*  COMPARE-FILE record and the 5-line text report.
000800*
000900*  Run as job step two of the nightly batch, after ADD-PLAN-CHECKOUT;
001000*  see GROCERY-CHECKOUT-SYSTEM's own change log for the job-step order.
001100*  This program does not itself read the shopping-item file or either
001200*  planned-row output file - it works entirely from the day's two
001300*  cart-totals records.
001400*-------------------------------------------------------------------------
001500*  CHANGE LOG
001600*
001700*  DATE        BY    REQUEST    DESCRIPTION
001800*  ----------  ----  ---------  ------------------------------------
001900*  1988-09-19  DWK   AP-0150    ORIGINAL PROGRAM - METER READING
002000*                               VARIANCE REPORT
002100*  1990-06-04  DWK   AP-0201    ADDED GRAND TOTAL LINE
002200*  1993-01-27  RHT   AP-0233    METER LOOKUP NOW TOLERATES A MISSING
002300*                               METER RECORD
002400*  1994-12-02  LCF   GB-0010    REWRITTEN AS COMPARE-CHECKOUT -
002500*                               DROPPED THE OLD SORT AND CONTROL
002600*                               BREAK, NOW COMPARES TWO CART TOTALS
002700*  1994-12-05  LCF   GB-0011    ADDED TOTAL-NORMALIZE AND MONEY-PARSE
002800*                               COPYBOOK CALLS FOR THE RAW AMOUNTS
002900*  1994-12-09  LCF   GB-0013    WRITE COMPARE-FILE RECORD BEFORE THE
003000*                               TEXT REPORT LINES, NOT AFTER
003100*  1995-02-17  LCF   GB-0019    CORRECTED SAVINGS SIGN WHEN STORE B
003200*                               IS CHEAPER
003300*  1996-08-19  DWK   GB-0032    STORE B UNIT FLAG NOW DEFAULTS TO
003400*                               CENTS WHEN THE INPUT RECORD IS BLANK
003500*  1998-10-06  DWK   GB-0040    YEAR 2000 REVIEW - NO DATE FIELDS IN
003600*                               THIS PROGRAM; SIGNED OFF PER MEMO 98-117
003700*  2001-11-02  NMP   GB-0051    TIE CASE NOW PRINTS "(SAME TOTAL)"
003800*                               INSTEAD OF A ZERO SAVINGS LINE
003900*  2003-02-11  JQA   GB-0061    WIDENED CART AND COMPARE RECORD
004000*                               LAYOUTS WITH RESERVED FIELDS PER DP
004100*                               STANDARDS REVIEW 03-04
004200*  2003-05-19  JQA   GB-0066    RENUMBERED PARAGRAPHS AND ADDED
004300*                               PERFORM...THRU RANGES PER DP CODING
004400*                               STANDARD 14
004500*  2003-06-02  JQA   GB-0067    D-AMOUNT-EDIT NOW CARRIES A SIGN
004600*                               POSITION - A NEGATIVE MPAR-RESULT FROM
004700*                               A MALFORMED CART-TOTALS FIELD WAS
004800*                               PRINTING ON THE TEXT REPORT WITHOUT
004900*                               THE MINUS; THE COMPARE-FILE RECORD WAS
005000*                               NOT AFFECTED, IT MOVES THE SIGNED
005100*                               WORKING FIELD DIRECTLY
005200*  2003-06-02  JQA   GB-0068    ADDED PARAGRAPH-LEVEL COMMENTARY PER
005300*                               DP DOCUMENTATION STANDARDS REVIEW 03-05
005400*-------------------------------------------------------------------------
005500
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID. compare-checkout.
005800 AUTHOR. D W KOVACS.
005900 INSTALLATION. CENTRAL DATA PROCESSING.
006000 DATE-WRITTEN. 09/19/1988.
006100 DATE-COMPILED.
006200 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600*    C01 drives the top-of-form skip on the first text-report line;
006700*    this program has no other special device handling to declare.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000
007100 INPUT-OUTPUT SECTION.
007200    FILE-CONTROL.
007300
007400*    Two input/output interface files (cart totals in, comparison
007500*    record out) plus the plain-text report, which is line sequential
007600*    like the rest of this shop's printed output rather than a
007700*    formatted FD with RECORDING MODE.
007800        COPY "SLCART.CBL".
007900        COPY "SLCOMPARE.CBL".
008000
008100*    REPORT-FILE has no SLxxx copybook of its own, unlike CART-FILE
008200*    and COMPARE-FILE - it is only ever opened by this one program, so
008300*    there has never been a second caller to justify pulling its
008400*    SELECT out into a shared copybook.
008500        SELECT REPORT-FILE
008600               ASSIGN TO "REPORT-FILE"
008700               ORGANIZATION IS LINE SEQUENTIAL.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200*    CART-FILE and COMPARE-FILE record layouts; widened under GB-0061
009300*    to the shop's standard 100-byte interface-record block.
009400
009500        COPY "FDCART.CBL".
009600        COPY "FDCOMPARE.CBL".
009700
009800*    The text report is 80 columns, fixed, matching the printed
009900*    report layouts this shop has always used.
010000        FD  REPORT-FILE
010100            LABEL RECORDS ARE OMITTED.
010200
010300*    Every line this program prints - the heading and all four detail
010400*    lines - goes through REPORT-RECORD; the actual text is built up
010500*    in D-REPORT-TEXT first and only moved here immediately before
010600*    each WRITE.
010700        01  REPORT-RECORD             PIC X(80).
010800
010900 WORKING-STORAGE SECTION.
011000
011100        COPY "WS-MONEY-PARSE.CBL".
011200
011300*    One cart total, carried from CART-TOTALS-RECORD into the two-
011400*    decimal working amount TOTAL-NORMALIZE-VALUE returns.  Signed,
011500*    because MONEY-PARSE can legitimately hand back a negative value
011600*    for a malformed raw string (a leading minus); see PL-MONEY-
011700*    PARSE.CBL's header note and the GB-0067 change above.
011800
011900     01  W-A-TOTAL                    PIC S9(7)V99.
012000*    Whole/cents REDEFINES view, carried for parity with
012100*    WS-MONEY-PARSE.CBL's own MPAR-RESULT view even though neither
012200*    part is referenced directly by any paragraph in this program.
012300     01  W-A-TOTAL-VIEW REDEFINES W-A-TOTAL.
012400         05  W-A-TOTAL-WHOLE          PIC 9(07).
012500         05  W-A-TOTAL-CENTS          PIC 99.
012600*    Also signed, for the same reason W-A-TOTAL is - see GB-0067.
012700     01  W-A-DISCOUNT                 PIC S9(7)V99.
012800     01  W-A-COUNT                    PIC 9(04) COMP.
012900     01  W-B-TOTAL                    PIC S9(7)V99.
013000     01  W-B-TOTAL-VIEW REDEFINES W-B-TOTAL.
013100         05  W-B-TOTAL-WHOLE          PIC 9(07).
013200         05  W-B-TOTAL-CENTS          PIC 99.
013300     01  W-B-COUNT                    PIC 9(04) COMP.
013400*    Set by 0300-LOAD-STORE-B-CART; tested by 0400 and 0600 to decide
013500*    the CMP-B-UNIT value and the text-report unit wording.
013600     01  W-B-UNIT-RAW                 PIC X(01).
013700         88  W-B-UNIT-IS-EUR          VALUE "E".
013800
013900*    End-of-file switch for the cart-totals file; this file only
014000*    ever carries two records, but the switch is still tested so a
014100*    short file (one record, or none) does not abend the run.
014200
014300     01  W-END-OF-FILE                PIC X.
014400         88  END-OF-FILE              VALUE "Y".
014500
014600*    The euro difference between the two totals; always a positive
014700*    magnitude by the time 0400-BUILD-COMPARE-RECORD is done with it,
014800*    since both branches of its IF compute the larger total minus the
014900*    smaller one.
015000
015100     01  W-SAVINGS                    PIC S9(7)V99.
015200     01  W-SAVINGS-VIEW REDEFINES W-SAVINGS.
015300         05  W-SAVINGS-WHOLE          PIC 9(07).
015400         05  W-SAVINGS-CENTS          PIC 99.
015500
015600*    Which store 0400-BUILD-COMPARE-RECORD recommends; the three
015700*    88-levels are tested by 0700-PRINT-RECOMMENDATION-LINE to pick
015800*    the matching wording.
015900
016000     01  W-RECOMMEND                  PIC X(12).
016100         88  RECOMMEND-ALBERT-HEIJN   VALUE "ALBERT-HEIJN".
016200         88  RECOMMEND-PICNIC         VALUE "PICNIC".
016300         88  RECOMMEND-EITHER         VALUE "EITHER".
016400
016500*    GB-0067: D-AMOUNT-EDIT now carries a leading sign-control
016600*    position so a negative W-A-TOTAL/W-A-DISCOUNT/W-B-TOTAL/
016700*    W-SAVINGS prints its minus sign on the text report instead of
016800*    silently showing the absolute value.  The sign position prints
016900*    "-" when the moved-in value is negative and a blank when it is
017000*    not, so a normal positive amount is unaffected.  D-COUNT-EDIT is
017100*    only ever moved an unsigned item count, so it keeps its existing
017200*    unsigned picture.
017300
017400     01  D-AMOUNT-EDIT                PIC -Z(6)9.99.
017500     01  D-COUNT-EDIT                 PIC ZZZ9.
017600
017700*    Holds one built report line before it is moved into
017800*    REPORT-RECORD proper; every STRING statement in 0500/0600/0700
017900*    targets this field, never REPORT-RECORD directly.
018000     01  D-REPORT-TEXT                PIC X(80).
018100
018200*    D-AMOUNT-EDIT and D-COUNT-EDIT are zero-suppressed, so they carry
018300*    leading spaces (and, for a negative amount, a leading sign ahead
018400*    of those spaces); these fields strip the leading spaces before
018500*    the value goes into a STRING, the way this shop did it before
018600*    COBOL picked up FUNCTION TRIM.  A leading "-" is not a space, so
018700*    the trim below carries it straight through to D-AMOUNT-TEXT
018800*    rather than trimming it away with the padding.  W-TRIM-SOURCE,
018900*    W-TRIM-RESULT and D-AMOUNT-TEXT were widened from 10 to 11 bytes
019000*    under GB-0067 to hold the sign position D-AMOUNT-EDIT now has.
019100
019200*    Shared scratch pair for 0900-TRIM-EDITED-FIELD - one MOVE in,
019300*    one PERFORM of 0900, one MOVE out, repeated for every amount and
019400*    every count this program prints.
019500     01  W-TRIM-SOURCE                PIC X(11).
019600     01  W-TRIM-RESULT                PIC X(11).
019700*    COMP since it is incremented once per scanned character by
019800*    0950-ADVANCE-TRIM-INDEX, the same convention the scan counters in
019900*    WS-MONEY-PARSE.CBL follow.
020000     01  W-TRIM-INDEX                 PIC 9(02) COMP.
020100*    D-AMOUNT-TEXT and D-COUNT-TEXT hold the final trimmed text that
020200*    actually goes into a STRING statement; W-TRIM-RESULT is only ever
020300*    a stop on the way to one or the other of these two.
020400     01  D-AMOUNT-TEXT                PIC X(11).
020500     01  D-COUNT-TEXT                 PIC X(10).
020600
020700*    77-level, the shop's convention for a standalone counter that
020800*    belongs to no group; not currently DISPLAYed anywhere, carried
020900*    in case a future release adds a page-break or run-summary line.
021000     77  W-PRINTED-LINES              PIC 99 COMP.
021100*-------------------------------------------------------------------------
021200
021300 PROCEDURE DIVISION.
021400
021500*    Opens all three files, reads the Store A record then the Store B
021600*    record (in that fixed order - see the CT-STORE field note in
021700*    FDCART.CBL), builds the comparison record and writes it, then
021800*    prints the 5-line text report.
021900
022000 0100-MAIN-PROCESS.
022100
022200*    CART-FILE is read-only input; COMPARE-FILE and REPORT-FILE are
022300*    written fresh every run - see SLCOMPARE.CBL for the OUTPUT open
022400*    mode and the REPORT-FILE SELECT above for why it has no SLxxx
022500*    copybook of its own.
022600     OPEN INPUT CART-FILE.
022700     OPEN OUTPUT COMPARE-FILE.
022800     OPEN OUTPUT REPORT-FILE.
022900
023000     MOVE "N" TO W-END-OF-FILE.
023100     MOVE ZEROS TO W-PRINTED-LINES.
023200
023300*    First of the two fixed CART-TOTALS records; per the CT-STORE
023400*    field note in FDCART.CBL this file always carries Store A first.
023500     PERFORM 0800-READ-CART-TOTALS-RECORD THRU 0800-EXIT.
023600
023700*    If the first record is not tagged "A", Store A simply stays at
023800*    its WORKING-STORAGE default of zero rather than abending the run
023900*    - a short or out-of-order file degrades gracefully.
024000     IF NOT END-OF-FILE AND CT-STORE EQUAL "A"
024100        PERFORM 0200-LOAD-STORE-A-CART THRU 0200-EXIT.
024200
024300*    Second and last record; END-OF-FILE true here is the normal,
024400*    expected outcome of a well-formed two-record file, not an error.
024500     PERFORM 0800-READ-CART-TOTALS-RECORD THRU 0800-EXIT.
024600
024700     IF NOT END-OF-FILE AND CT-STORE EQUAL "B"
024800        PERFORM 0300-LOAD-STORE-B-CART THRU 0300-EXIT.
024900
025000*    GB-0013: the comparison record is written before any text-report
025100*    line, so a later step in the nightly job can pick it up even if
025200*    this program were to abend partway through the report.
025300     PERFORM 0400-BUILD-COMPARE-RECORD THRU 0400-EXIT.
025400
025500     WRITE COMPARE-OUT-RECORD.
025600
025700     PERFORM 0500-PRINT-TEXT-REPORT THRU 0500-EXIT.
025800
025900*    All three files close together at end of run, same convention
026000*    ADD-PLAN-CHECKOUT follows for its own three files.
026100     CLOSE CART-FILE.
026200     CLOSE COMPARE-FILE.
026300     CLOSE REPORT-FILE.
026400
026500*    EXIT PROGRAM is a holdover from an earlier cut that ran this as
026600*    a CALLed subprogram; STOP RUN is what actually ends the job, as
026700*    it always does in current production.
026800     EXIT PROGRAM.
026900     STOP RUN.
027000*-------------------------------------------------------------------------
027100
027200*    Normalizes Store A's cart total and discount through
027300*    TOTAL-NORMALIZE-VALUE, then carries the item count across
027400*    unchanged.  MPAR-UNIT-IS-CENTS is set "N" here because Store A's
027500*    own app always reports a numeric total in euros, never cents.
027600
027700 0200-LOAD-STORE-A-CART.
027800
027900*    MPAR-STORE is set so TOTAL-NORMALIZE-VALUE's string-format rules
028000*    apply - Store A's raw total can carry a comma thousands
028100*    separator and a period decimal point, which Store B's cannot.
028200     MOVE "A"            TO MPAR-STORE.
028300     MOVE CT-TOTAL-RAW   TO MPAR-INPUT-TEXT.
028400     MOVE "N"            TO MPAR-UNIT-IS-CENTS.
028500     PERFORM TOTAL-NORMALIZE-VALUE.
028600     MOVE MPAR-RESULT    TO W-A-TOTAL.
028700
028800*    A blank discount field means no discount was applied at
028900*    checkout; anything else is run through the same normalize path
029000*    the total used above.
029100     IF CT-DISCOUNT-RAW EQUAL SPACES
029200        MOVE ZEROS TO W-A-DISCOUNT
029300     ELSE
029400        MOVE CT-DISCOUNT-RAW TO MPAR-INPUT-TEXT
029500        PERFORM TOTAL-NORMALIZE-VALUE
029600        MOVE MPAR-RESULT TO W-A-DISCOUNT.
029700
029800*    Item count needs no normalizing - it arrives already numeric on
029900*    the cart-totals record, unlike the two money fields above.
030000     MOVE CT-ITEM-COUNT  TO W-A-COUNT.
030100
030200 0200-EXIT.
030300     EXIT.
030400*-------------------------------------------------------------------------
030500
030600*    Normalizes Store B's cart total through TOTAL-NORMALIZE-VALUE
030700*    and carries the item count across unchanged.
030800
030900 0300-LOAD-STORE-B-CART.
031000
031100*    No field on the cart-totals record carries the Store B unit
031200*    assumption; per TOTAL-NORMALIZE the flag defaults to CENTS for
031300*    every run.  W-B-UNIT-RAW is left blank rather than set to any
031400*    particular code, since 0400-BUILD-COMPARE-RECORD only tests it
031500*    for the one value meaning EUR.
031600
031700     MOVE SPACES         TO W-B-UNIT-RAW.
031800     MOVE "Y"            TO MPAR-UNIT-IS-CENTS.
031900*    MPAR-STORE "B" tells TOTAL-NORMALIZE-VALUE to treat the raw text
032000*    as a plain numeric string with no thousands separator, per
032100*    Store B's own reporting format.
032200     MOVE "B"            TO MPAR-STORE.
032300     MOVE CT-TOTAL-RAW   TO MPAR-INPUT-TEXT.
032400
032500     PERFORM TOTAL-NORMALIZE-VALUE.
032600     MOVE MPAR-RESULT    TO W-B-TOTAL.
032700
032800*    Item count needs no normalizing, same as Store A's above.
032900     MOVE CT-ITEM-COUNT  TO W-B-COUNT.
033000
033100 0300-EXIT.
033200     EXIT.
033300*-------------------------------------------------------------------------
033400
033500*    Builds the machine-readable COMPARE-OUT-RECORD from the two
033600*    normalized carts: copies the amounts and counts across, decides
033700*    which store is cheaper (or ties), and computes the savings.  The
033800*    three fields this paragraph copies unedited - CMP-A-TOTAL,
033900*    CMP-A-DISCOUNT, CMP-B-TOTAL - keep whatever sign W-A-TOTAL,
034000*    W-A-DISCOUNT and W-B-TOTAL carry, so the comparison record is
034100*    never affected by the GB-0067 text-report edit fix above.
034200
034300 0400-BUILD-COMPARE-RECORD.
034400
034500*    Clear the record first so every FILLER and reserved field comes
034600*    out as spaces, the same convention ADD-PLAN-CHECKOUT's WRITE
034700*    paragraphs follow.
034800     MOVE SPACES         TO COMPARE-OUT-RECORD.
034900
035000*    These five MOVEs carry the normalized working fields straight
035100*    across with no editing applied - see the paragraph banner above
035200*    for why that matters to a negative total or discount.
035300     MOVE W-A-TOTAL       TO CMP-A-TOTAL.
035400     MOVE W-A-DISCOUNT    TO CMP-A-DISCOUNT.
035500     MOVE W-A-COUNT       TO CMP-A-COUNT.
035600     MOVE W-B-TOTAL       TO CMP-B-TOTAL.
035700     MOVE W-B-COUNT       TO CMP-B-COUNT.
035800
035900*    Records which unit Store B's total was normalized from, so a
036000*    later reader of COMPARE-FILE can tell without re-reading the
036100*    original cart-totals record.
036200     IF W-B-UNIT-IS-EUR
036300        MOVE "EUR"   TO CMP-B-UNIT
036400     ELSE
036500        MOVE "CENTS" TO CMP-B-UNIT.
036600
036700*    GB-0019/GB-0051: whichever total is strictly smaller wins the
036800*    recommendation and the savings is that difference; equal totals
036900*    recommend either store and carry a zero savings, printed as
037000*    "(SAME TOTAL)" rather than "SAVE EUR 0.00" by 0700 below.
037100     IF W-A-TOTAL LESS THAN W-B-TOTAL
037200*       Store A cheaper - savings is the Store B total minus the
037300*       smaller Store A total, always a positive COMPUTE result here.
037400        MOVE "ALBERT-HEIJN" TO W-RECOMMEND
037500        COMPUTE W-SAVINGS = W-B-TOTAL - W-A-TOTAL
037600     ELSE
037700        IF W-B-TOTAL LESS THAN W-A-TOTAL
037800*          Store B cheaper - GB-0019 fixed this branch to subtract in
037900*          the opposite order from the one above, so the savings here
038000*          comes out positive too instead of carrying Store A's sign.
038100           MOVE "PICNIC" TO W-RECOMMEND
038200           COMPUTE W-SAVINGS = W-A-TOTAL - W-B-TOTAL
038300        ELSE
038400*          Neither LESS THAN test fired, so the two totals are equal;
038500*          no difference to compute.
038600           MOVE "EITHER" TO W-RECOMMEND
038700           MOVE ZEROS    TO W-SAVINGS.
038800
038900*    W-RECOMMEND and W-SAVINGS were both set by the IF/ELSE chain
039000*    above; this pair of MOVEs is the only place they reach the
039100*    output record.
039200     MOVE W-RECOMMEND    TO CMP-RECOMMEND.
039300     MOVE W-SAVINGS      TO CMP-SAVINGS.
039400
039500 0400-EXIT.
039600     EXIT.
039700*-------------------------------------------------------------------------
039800
039900*    Prints the first two lines of the 5-line text report (the
040000*    heading and the Albert Heijn total line), then calls the two
040100*    paragraphs below for the Picnic line and the recommendation
040200*    line, and adds 5 to the printed-line counter for all of them at
040300*    once.
040400
040500 0500-PRINT-TEXT-REPORT.
040600
040700*    Heading line; ADVANCING TOP-OF-FORM starts the report at the top
040800*    of a fresh page, the same device convention C01 is declared for
040900*    in SPECIAL-NAMES above.
041000     MOVE SPACES          TO REPORT-RECORD.
041100     MOVE "Checkout comparison" TO REPORT-RECORD.
041200     WRITE REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.
041300
041400*    Albert Heijn total line: edit, trim, and STRING together with
041500*    the item count.  See the W-TRIM-SOURCE header note above for why
041600*    a negative W-A-TOTAL still comes through correctly here.
041700*    Edit the amount, trim its leading spaces (and keep any leading
041800*    minus), then repeat the same edit/trim steps for the item count
041900*    before building the line text - this four-step pattern repeats
042000*    in every paragraph below that prints a dollar amount.
042100     MOVE W-A-TOTAL        TO D-AMOUNT-EDIT.
042200     MOVE D-AMOUNT-EDIT    TO W-TRIM-SOURCE.
042300     PERFORM 0900-TRIM-EDITED-FIELD THRU 0900-EXIT.
042400     MOVE W-TRIM-RESULT    TO D-AMOUNT-TEXT.
042500     MOVE W-A-COUNT        TO D-COUNT-EDIT.
042600     MOVE D-COUNT-EDIT     TO W-TRIM-SOURCE.
042700     PERFORM 0900-TRIM-EDITED-FIELD THRU 0900-EXIT.
042800     MOVE W-TRIM-RESULT    TO D-COUNT-TEXT.
042900     MOVE SPACES           TO D-REPORT-TEXT.
043000     STRING "- Albert Heijn: EUR " DELIMITED BY SIZE
043100            D-AMOUNT-TEXT          DELIMITED BY SPACE
043200            " ("                   DELIMITED BY SIZE
043300            D-COUNT-TEXT           DELIMITED BY SPACE
043400            " items)"              DELIMITED BY SIZE
043500       INTO D-REPORT-TEXT.
043600*    DELIMITED BY SPACE on the two trimmed text fields stops the
043700*    STRING at the first trailing space each one carries, so the
043800*    literal text that follows is not pushed out by unused padding.
043900     MOVE D-REPORT-TEXT    TO REPORT-RECORD.
044000     WRITE REPORT-RECORD AFTER ADVANCING 1.
044100
044200*    Albert Heijn discount line: same edit/trim pattern, one amount
044300*    only, no item count.  D-AMOUNT-EDIT's GB-0067 sign position
044400*    matters here too - a malformed CT-DISCOUNT-RAW string parses
044500*    negative the same way a malformed total does.
044600     MOVE W-A-DISCOUNT     TO D-AMOUNT-EDIT.
044700     MOVE D-AMOUNT-EDIT    TO W-TRIM-SOURCE.
044800     PERFORM 0900-TRIM-EDITED-FIELD THRU 0900-EXIT.
044900     MOVE W-TRIM-RESULT    TO D-AMOUNT-TEXT.
045000     MOVE SPACES           TO D-REPORT-TEXT.
045100     STRING "- AH discount included: EUR " DELIMITED BY SIZE
045200            D-AMOUNT-TEXT                  DELIMITED BY SPACE
045300       INTO D-REPORT-TEXT.
045400     MOVE D-REPORT-TEXT    TO REPORT-RECORD.
045500     WRITE REPORT-RECORD AFTER ADVANCING 1.
045600
045700*    Remaining two lines are built by their own paragraphs, since each
045800*    carries its own conditional wording rather than the fixed
045900*    template of the two lines above.
046000     PERFORM 0600-PRINT-PICNIC-LINE THRU 0600-EXIT.
046100     PERFORM 0700-PRINT-RECOMMENDATION-LINE THRU 0700-EXIT.
046200
046300*    Fixed count of 5 - the heading plus the four detail lines this
046400*    paragraph and the two it calls always produce, whatever the
046500*    recommendation outcome.
046600     ADD 5 TO W-PRINTED-LINES.
046700
046800 0500-EXIT.
046900     EXIT.
047000*-------------------------------------------------------------------------
047100
047200*    Prints the Picnic total line, wording the unit note to match
047300*    whichever unit flag 0300-LOAD-STORE-B-CART left set.
047400
047500 0600-PRINT-PICNIC-LINE.
047600
047700*    Same four-step edit/trim pattern as the Albert Heijn total line
047800*    in 0500 above, applied to Store B's normalized total and count.
047900     MOVE W-B-TOTAL        TO D-AMOUNT-EDIT.
048000     MOVE D-AMOUNT-EDIT    TO W-TRIM-SOURCE.
048100     PERFORM 0900-TRIM-EDITED-FIELD THRU 0900-EXIT.
048200     MOVE W-TRIM-RESULT    TO D-AMOUNT-TEXT.
048300     MOVE W-B-COUNT        TO D-COUNT-EDIT.
048400     MOVE D-COUNT-EDIT     TO W-TRIM-SOURCE.
048500     PERFORM 0900-TRIM-EDITED-FIELD THRU 0900-EXIT.
048600     MOVE W-TRIM-RESULT    TO D-COUNT-TEXT.
048700     MOVE SPACES           TO D-REPORT-TEXT.
048800
048900*    The wording differs only in the trailing unit note; the amount
049000*    and count text built above are the same either way.
049100     IF W-B-UNIT-IS-EUR
049200        STRING "- Picnic: EUR " DELIMITED BY SIZE
049300               D-AMOUNT-TEXT    DELIMITED BY SPACE
049400               " ("             DELIMITED BY SIZE
049500               D-COUNT-TEXT     DELIMITED BY SPACE
049600               " items, unit=eur)" DELIMITED BY SIZE
049700          INTO D-REPORT-TEXT
049800     ELSE
049900        STRING "- Picnic: EUR " DELIMITED BY SIZE
050000               D-AMOUNT-TEXT    DELIMITED BY SPACE
050100               " ("             DELIMITED BY SIZE
050200               D-COUNT-TEXT     DELIMITED BY SPACE
050300               " items, unit=cents)" DELIMITED BY SIZE
050400          INTO D-REPORT-TEXT.
050500
050600     MOVE D-REPORT-TEXT     TO REPORT-RECORD.
050700     WRITE REPORT-RECORD AFTER ADVANCING 1.
050800
050900 0600-EXIT.
051000     EXIT.
051100*-------------------------------------------------------------------------
051200
051300*    Prints the closing recommendation line.  GB-0051: a tie prints a
051400*    fixed "(same total)" wording with no amount at all; otherwise
051500*    the savings amount is edited, trimmed, and worded for whichever
051600*    store 0400-BUILD-COMPARE-RECORD recommended.
051700
051800 0700-PRINT-RECOMMENDATION-LINE.
051900
052000     MOVE SPACES           TO D-REPORT-TEXT.
052100
052200*    GB-0051's tie wording needs no amount at all, so it skips the
052300*    edit/trim steps the non-tie branch below still needs.
052400     IF RECOMMEND-EITHER
052500        MOVE "- Recommendation: either (same total)" TO D-REPORT-TEXT
052600     ELSE
052700        MOVE W-SAVINGS     TO D-AMOUNT-EDIT
052800        MOVE D-AMOUNT-EDIT TO W-TRIM-SOURCE
052900        PERFORM 0900-TRIM-EDITED-FIELD THRU 0900-EXIT
053000        MOVE W-TRIM-RESULT TO D-AMOUNT-TEXT
053100*       Wording differs only in which store's name and app is named;
053200*       the savings amount text built above feeds both branches.
053300        IF RECOMMEND-ALBERT-HEIJN
053400           STRING "- Recommendation: buy in Albert Heijn app (save EUR "
053500                     DELIMITED BY SIZE
053600                  D-AMOUNT-TEXT DELIMITED BY SPACE
053700                  ")"           DELIMITED BY SIZE
053800             INTO D-REPORT-TEXT
053900        ELSE
054000           STRING "- Recommendation: buy in Picnic app (save EUR "
054100                     DELIMITED BY SIZE
054200                  D-AMOUNT-TEXT DELIMITED BY SPACE
054300                  ")"           DELIMITED BY SIZE
054400             INTO D-REPORT-TEXT.
054500
054600*    Last of the 5 report lines this run; W-PRINTED-LINES was already
054700*    advanced by 0500 for all five at once, not incrementally here.
054800     MOVE D-REPORT-TEXT     TO REPORT-RECORD.
054900     WRITE REPORT-RECORD AFTER ADVANCING 1.
055000
055100 0700-EXIT.
055200     EXIT.
055300*-------------------------------------------------------------------------
055400
055500*    Reads the next cart-totals record; AT END sets the end-of-file
055600*    switch and jumps straight to the EXIT paragraph, the same
055700*    pattern ADD-PLAN-CHECKOUT uses for its own read paragraph.  Called
055800*    twice from 0100-MAIN-PROCESS - once for the Store A record, once
055900*    for the Store B record - since this file is never read in a loop.
056000
056100 0800-READ-CART-TOTALS-RECORD.
056200
056300*    GO TO the EXIT paragraph rather than falling through, since
056400*    there is nothing left to do once the AT END condition fires.
056500     READ CART-FILE NEXT RECORD
056600        AT END
056700           MOVE "Y" TO W-END-OF-FILE
056800           GO TO 0800-EXIT.
056900
057000 0800-EXIT.
057100     EXIT.
057200*-------------------------------------------------------------------------
057300
057400*    Strips the leading spaces a zero-suppressed edited field carries
057500*    in W-TRIM-SOURCE, leaving the trimmed value left-justified in
057600*    W-TRIM-RESULT for the report-line STRING statements above.  A
057700*    leading sign character (GB-0067) is not a space, so it is never
057800*    stripped here - the loop stops at the sign the same way it would
057900*    stop at the first digit of an unsigned value.
058000
058100 0900-TRIM-EDITED-FIELD.
058200
058300*    Start the scan at the first byte; the loop below advances it
058400*    until a non-space byte (a digit or the sign) is found, or the
058500*    index runs off the end of the 11-byte field.
058600     MOVE 1 TO W-TRIM-INDEX.
058700     PERFORM 0950-ADVANCE-TRIM-INDEX THRU 0950-EXIT
058800        UNTIL W-TRIM-SOURCE (W-TRIM-INDEX:1) NOT EQUAL SPACE
058900           OR W-TRIM-INDEX EQUAL 11.
059000*    Reference modification copies from the first non-space byte to
059100*    the end of the field, left-justifying the result.
059200     MOVE SPACES TO W-TRIM-RESULT.
059300     MOVE W-TRIM-SOURCE (W-TRIM-INDEX:) TO W-TRIM-RESULT.
059400
059500 0900-EXIT.
059600     EXIT.
059700*-------------------------------------------------------------------------
059800
059900*    One-line helper for the PERFORM...THRU loop above; kept as its
060000*    own paragraph, rather than folded into 0900, so the VARYING-
060100*    style scan reads the same way the rest of this shop's character
060200*    scans in PL-MONEY-PARSE.CBL do.
060300
060400 0950-ADVANCE-TRIM-INDEX.
060500
060600     ADD 1 TO W-TRIM-INDEX.
060700
060800 0950-EXIT.
060900     EXIT.
061000*-------------------------------------------------------------------------
061100
061200*    Shared money-parsing copybooks, COPYd in at the bottom of the
061300*    PROCEDURE DIVISION the same way ADD-PLAN-CHECKOUT copies in its
061400*    own normalize logic; both are maintained once and called from
061500*    here and from each other.
061600
061700 COPY "PL-MONEY-PARSE.CBL".
061800 COPY "PL-TOTAL-NORMALIZE.CBL".
061900*-------------------------------------------------------------------------
