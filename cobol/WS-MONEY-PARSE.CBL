000100*
000200*    WS-MONEY-PARSE.CBL
000300*
000400*    WORKING-STORAGE to be used by PL-MONEY-PARSE.CBL and
000500*    PL-TOTAL-NORMALIZE.CBL.
000600*
000700*-------------------------------------------------------------------------
000800*    Fields received from the calling program:
000900*
001000*       MPAR-INPUT-TEXT        ---  raw amount as read from the cart
001100*                                    totals file (money string or plain
001200*                                    digits)
001300*       MPAR-UNIT-IS-CENTS     ---  "Y" when a numeric Store B total is
001400*                                    expressed in integer cents
001500*-------------------------------------------------------------------------
001600*    Field returned to the calling program:
001700*
001800*        MPAR-RESULT (euros, 2 decimal places, PIC S9(7)V99)
001900*
002000*    MPAR-RESULT is signed on purpose: a cart-totals field that
002100*    parses with a leading minus must come back negative rather than
002200*    be clamped to zero or made positive.  Every caller that edits
002300*    this value for a printed report must carry the sign position
002400*    through to its own edit picture - see D-AMOUNT-EDIT in
002500*    COMPARE-CHECKOUT, which was corrected under GB-0067 to do so.
002600*-------------------------------------------------------------------------
002700
002800*    Raw input text and a character-by-character view of it, used by
002900*    MPAR-KEEP-ONE-CHARACTER and TNOR-CHECK-ONE-CHAR to step through
003000*    the field one byte at a time.
003100    01  MPAR-INPUT-TEXT              PIC X(20).
003200    01  MPAR-INPUT-VIEW REDEFINES MPAR-INPUT-TEXT.
003300        05  MPAR-INPUT-CHAR          PIC X OCCURS 20 TIMES.
003400
003500*    The scrubbed buffer MPAR-KEEP-ONE-CHARACTER builds, holding only
003600*    digits, comma, period and minus once the scan is done.
003700    01  MPAR-DIGIT-BUFFER            PIC X(20).
003800    01  MPAR-DIGIT-VIEW REDEFINES MPAR-DIGIT-BUFFER.
003900        05  MPAR-DIGIT-CHAR          PIC X OCCURS 20 TIMES.
004000
004100*    The parsed result, signed, 2 decimal places; the whole/cents
004200*    REDEFINES view below is carried for callers that need to look at
004300*    the two parts separately rather than through arithmetic.
004400    01  MPAR-RESULT                  PIC S9(7)V99.
004500    01  FILLER REDEFINES MPAR-RESULT.
004600        05  MPAR-RESULT-WHOLE        PIC 9(7).
004700        05  MPAR-RESULT-CENTS        PIC 99.
004800
004900*    Scan counters and position markers, all COMP since none of them
005000*    ever need to hold more than three digits and every one of them
005100*    is incremented in a tight loop.
005200    01  MPAR-SCAN-LENGTH             PIC 9(3) COMP.
005300    01  MPAR-DIGIT-LENGTH            PIC 9(3) COMP.
005400    01  MPAR-SCAN-INDEX              PIC 9(3) COMP.
005500    01  MPAR-LAST-COMMA-POS          PIC 9(3) COMP.
005600    01  MPAR-LAST-PERIOD-POS         PIC 9(3) COMP.
005700    01  MPAR-WHOLE-ACCUM             PIC 9(7) COMP.
005800    01  MPAR-FRAC-ACCUM              PIC 9(2) COMP.
005900    01  MPAR-FRAC-DIGIT-COUNT        PIC 9 COMP.
006000    01  W-MPAR-ONE-DIGIT             PIC 9.
006100
006200*    One-byte switches, each with its own 88-level test, following
006300*    this shop's usual indicator-byte convention rather than a group
006400*    of unrelated flag bytes.
006500    01  W-MPAR-HAS-COMMA             PIC X.
006600        88  MPAR-COMMA-FOUND         VALUE "Y".
006700    01  W-MPAR-HAS-PERIOD            PIC X.
006800        88  MPAR-PERIOD-FOUND        VALUE "Y".
006900    01  W-MPAR-IS-NEGATIVE           PIC X.
007000        88  MPAR-NEGATIVE            VALUE "Y".
007100    01  W-MPAR-EUROPEAN-FORMAT       PIC X.
007200        88  MPAR-EUROPEAN-FORMAT     VALUE "Y".
007300    01  W-MPAR-SEEN-DECIMAL          PIC X.
007400        88  MPAR-SEEN-DECIMAL        VALUE "Y".
007500
007600*---------- Values received by PL-TOTAL-NORMALIZE.CBL from main program
007700    01  MPAR-UNIT-IS-CENTS           PIC X.
007800        88  MPAR-UNIT-IS-CENTS-YES   VALUE "Y".
007900    01  MPAR-STORE                   PIC X.
008000        88  MPAR-STORE-IS-A          VALUE "A".
008100        88  MPAR-STORE-IS-B          VALUE "B".
008200
008300*    Spare working amount, not currently referenced by either
008400*    copybook's paragraphs but kept in case a future release needs a
008500*    second accumulator alongside MPAR-RESULT.
008600    01  MPAR-WORK-AMOUNT             PIC S9(7)V99.
008700
008800*---------- Work fields for PL-TOTAL-NORMALIZE.CBL's numeric-literal test
008900    01  W-TNOR-IS-NUMERIC            PIC X.
009000        88  TNOR-IS-NUMERIC          VALUE "Y".
009100    01  W-TNOR-PERIOD-COUNT          PIC 9 COMP.
009200    01  W-TNOR-SIGN-COUNT            PIC 9 COMP.
