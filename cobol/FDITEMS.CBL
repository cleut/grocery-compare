000100*  FDITEMS.CBL
000200*  Record layout for one shopping item, as received from the caller's
000300*  item-planning front end.  The shop pads every interface record to a
000400*  round 100-byte block; ITEM-RECORD-STATUS and the reserved fields
000500*  below are carried for future expansion and are not set or tested
000600*  by this run.  The trailing FILLER is slack only, never read or
000700*  written.
000800*
000900*  Field notes, left to right:
001000*
001100*  ITEM-NAME        - the shopping-list description exactly as typed
001200*                      by the shopper; ADD-PLAN-CHECKOUT carries this
001300*                      through to the Store B row only, since Store A
001400*                      rows key off the numeric id alone.
001500*  ITEM-QTY-RAW     - quantity as text, not yet validated; a value
001600*                      that is not numeric, or numeric but less than
001700*                      1, is defaulted to 1 by PL-ITEM-NORMALIZE.CBL.
001800*  ITEM-A-ID-RAW    - Store A (Albert Heijn) product id as text; a
001900*                      non-numeric value here means this item is not
002000*                      stocked at Store A and gets no Store A row.
002100*  ITEM-B-ID        - Store B (Picnic) product id, kept as text rather
002200*                      than a numeric picture because Picnic ids are
002300*                      not guaranteed to be all digits.
002400*  ITEM-RECORD-STATUS,
002500*  ITEM-RESERVED-1,
002600*  ITEM-FUTURE-USE  - carried for a future release; see the header
002700*                      note above.  ADD-PLAN-CHECKOUT neither sets nor
002800*                      tests any of these three fields.
002900
003000    FD  ITEMS-FILE
003100        LABEL RECORDS ARE OMITTED.
003200
003300*   One shopping item per record; ADD-PLAN-CHECKOUT reads this file
003400*   sequentially from the first record to end of file.
003500    01  ITEM-IN-RECORD.
003600        05  ITEM-NAME               PIC X(40).
003700        05  ITEM-QTY-RAW            PIC X(05).
003800        05  ITEM-A-ID-RAW           PIC X(10).
003900        05  ITEM-B-ID               PIC X(20).
004000        05  ITEM-RECORD-STATUS      PIC X(01).
004100*           Active or logically-deleted row, per the upstream feed;
004200*           this run takes every row as it finds it regardless of
004300*           this byte, so neither 88-level below is tested here.
004400            88  ITEM-STATUS-ACTIVE  VALUE "A".
004500            88  ITEM-STATUS-DELETED VALUE "D".
004600        05  ITEM-RESERVED-1         PIC X(08).
004700        05  ITEM-FUTURE-USE         PIC X(06).
004800*           Slack to round the record to 100 bytes; never read or
004900*           written by this run.
005000        05  FILLER                  PIC X(10).
