000100*  SLCOMPARE.CBL
000200*  FILE-CONTROL entry for the machine-readable comparison-result
000300*  output file.
000400*
000500*  COMPARE-CHECKOUT opens this file OUTPUT and writes exactly one
000600*  record, built by the 0400 paragraph, before any text-report line
000700*  is printed.
000800
000900    SELECT COMPARE-FILE
001000           ASSIGN TO "COMPARE-FILE"
001100           ORGANIZATION IS LINE SEQUENTIAL.
